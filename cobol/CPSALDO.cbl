000100**************************************************************
000200*    COPY CPSALDO.                                            *
000300*    LAYOUT ARCHIVO DE SALDOS POR PERIODO DE SOCIO            *
000400*    KC02788.ASOC9999.SALIDA.SALDOS                           *
000500*    LARGO 36 BYTES                                           *
000600*------------------------------------------------------------ *
000700*    HISTORIA:                                                *
000800*    18/04/1994 HBM  ALTA DEL LAYOUT (SALDOS POR PERIODO)     *
000900*    09/01/1999 LQP  REVISION Y2K - SIN IMPACTO EN ESTE LAYOUT
001000**************************************************************
001100 01  SDO-REGISTRO-SALDO.
001200*        POSICION RELATIVA (01:06) SOCIO
001300     03  SDO-SOCIO-ID            PIC 9(06)    VALUE ZEROS.
001400*        POSICION RELATIVA (07:08) INICIO DEL PERIODO
001500     03  SDO-INICIO              PIC 9(08)    VALUE ZEROS.
001600*        POSICION RELATIVA (15:08) FIN DEL PERIODO
001700     03  SDO-FIN                 PIC 9(08)    VALUE ZEROS.
001800*        POSICION RELATIVA (23:08) SALDO DEL PERIODO
001900*        COBROS MENOS CUOTAS - NEGATIVO = EL SOCIO DEBE
002000     03  SDO-IMPORTE             PIC S9(06)V99 COMP-3
002100                                              VALUE ZEROS.
002200*        POSICION RELATIVA (27:07) ESTADO DEL PERIODO
002300*        VALOR DE ARCHIVO (NO TRADUCIR) = UNPAID
002400     03  SDO-ESTADO              PIC X(07)    VALUE SPACES.
002500         88  SDO-ESTADO-IMPAGO       VALUE 'UNPAID '.
002600*        POSICION RELATIVA (35:02) FILLER - HASTA 36 BYTES
002700*        REDEFINE PARA VER EL REGISTRO COMO UNA UNICA CADENA
002800*        DE SALIDA AL GRABAR EL ARCHIVO LINE SEQUENTIAL
002900     03  FILLER                  PIC X(02)    VALUE SPACES.
003000 01  SDO-REGISTRO-SALDO-R REDEFINES SDO-REGISTRO-SALDO
003100                                 PIC X(36).
