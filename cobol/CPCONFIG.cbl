000100**************************************************************
000200*    COPY CPCONFIG.                                           *
000300*    LAYOUT ARCHIVO DE PARAMETROS DE LA CORRIDA DE CUOTAS     *
000400*    KC02788.ASOC9999.PADRON.CONFIG                           *
000500*    LARGO 30 BYTES - UN UNICO REGISTRO POR CORRIDA           *
000600*------------------------------------------------------------ *
000700*    HISTORIA:                                                *
000800*    05/08/1993 HBM  ALTA DEL LAYOUT (PARAMETROS DE CORRIDA)  *
000900*    12/12/1995 HBM  SE AGREGAN MODOS DE NOMBRE (ORDEN/DIRECT)
001000*    30/03/1998 LQP  SE AGREGAN MESES DE PRESCRIPCION         *
001100**************************************************************
001200 01  CFG-REGISTRO-CONFIG.
001300*        POSICION RELATIVA (01:08) INICIO CONTABLE AAAAMMDD
001400*        LAS CUOTAS Y ASIENTOS ANTERIORES QUEDAN FUERA
001500*        DE ALCANCE. CERO = SIN INICIO CONTABLE CONFIGURADO
001600     03  CFG-INICIO-CONTABLE     PIC 9(08)    VALUE ZEROS.
001700*        POSICION RELATIVA (09:03) MESES DE PRESCRIPCION
001800*        (INTERVALO DE LEY PARA DEUDA INCOBRABLE)
001900     03  CFG-MESES-PRESCRIPCION  PIC 9(03)    VALUE ZEROS.
002000*        POSICION RELATIVA (12:05) MODO NOMBRE DE ORDEN
002100*        VALORES DE ARCHIVO (NO TRADUCIR) = FIRST / LAST
002200     03  CFG-MODO-NOM-ORDEN      PIC X(05)    VALUE SPACES.
002300         88  CFG-ORDEN-PRIMERA       VALUE 'FIRST'.
002400         88  CFG-ORDEN-ULTIMA        VALUE 'LAST '.
002500*        POSICION RELATIVA (17:05) MODO NOMBRE DIRECTO
002600*        VALORES DE ARCHIVO (NO TRADUCIR) = FIRST / LAST
002700     03  CFG-MODO-NOM-DIRECTO    PIC X(05)    VALUE SPACES.
002800         88  CFG-DIRECTO-PRIMERA     VALUE 'FIRST'.
002900         88  CFG-DIRECTO-ULTIMA      VALUE 'LAST '.
003000*        POSICION RELATIVA (22:08) FECHA DE PROCESO (HOY)
003100     03  CFG-HOY                 PIC 9(08)    VALUE ZEROS.
003200*        REDEFINE DE CFG-HOY PARA OBTENER ANIO/MES/DIA
003300*        (SE USA PARA DEUDA PRESCRIPTA Y CIERRE DE PERIODOS
003400*         ABIERTOS DE CUOTA)
003500     03  CFG-HOY-AMD REDEFINES CFG-HOY.
003600         05  CFG-HOY-AAAA        PIC 9(04).
003700         05  CFG-HOY-MM          PIC 9(02).
003800         05  CFG-HOY-DD          PIC 9(02).
003900*        POSICION RELATIVA (30:01) USO FUTURO
004000     03  FILLER                  PIC X(01)    VALUE SPACES.
