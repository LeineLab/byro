000100**************************************************************
000200*    COPY CPASIENTO.                                          *
000300*    LAYOUT ARCHIVO DE ASIENTOS DEL MAYOR DE CUOTAS           *
000400*    KC02788.ASOC9999.MAYOR.ASIENTOS                          *
000500*    LARGO 27 BYTES - ORDENADO POR SOC-ID, FECHA DE VALOR     *
000600*------------------------------------------------------------ *
000700*    HISTORIA:                                                *
000800*    11/02/1992 HBM  ALTA DEL LAYOUT (MAYOR DE CUOTAS)        *
000900*    27/06/1997 LQP  SE AGREGA INDICADOR DE REVERSADO         *
001000*    14/01/1999 LQP  REVISION Y2K - FECHAS EN 8 POSICIONES    *
001100**************************************************************
001200 01  ASI-REGISTRO-ASIENTO.
001300*        POSICION RELATIVA (01:06) SOCIO AL QUE PERTENECE
001400     03  ASI-SOCIO-ID            PIC 9(06)    VALUE ZEROS.
001500*        POSICION RELATIVA (07:08) FECHA DE VALOR AAAAMMDD
001600     03  ASI-FECHA-VALOR         PIC 9(08)    VALUE ZEROS.
001700*        REDEFINE DE ASI-FECHA-VALOR PARA CORTES POR ANIO/MES
001800     03  ASI-FECHA-VALOR-AMD REDEFINES ASI-FECHA-VALOR.
001900         05  ASI-FEC-AAAA        PIC 9(04).
002000         05  ASI-FEC-MM          PIC 9(02).
002100         05  ASI-FEC-DD          PIC 9(02).
002200*        POSICION RELATIVA (15:01) LADO DEL MOVIMIENTO
002300*        VALORES DE ARCHIVO (NO TRADUCIR):
002400*        D = DEBITO  A CUENTA A COBRAR (ALTA DE CUOTA)
002500*        C = CREDITO A CUENTA A COBRAR (COBRO / PAGO)
002600     03  ASI-LADO                PIC X(01)    VALUE SPACES.
002700         88  ASI-LADO-DEBITO         VALUE 'D'.
002800         88  ASI-LADO-CREDITO        VALUE 'C'.
002900*        POSICION RELATIVA (16:04) CUENTA CONTABLE AFECTADA
003000*        VALORES DE ARCHIVO (NO TRADUCIR):
003100*        FEES = INGRESO POR CUOTAS
003200*        RECV = CUOTAS A COBRAR
003300*        DONA = DONACIONES
003400     03  ASI-CUENTA              PIC X(04)    VALUE SPACES.
003500         88  ASI-CTA-FEES            VALUE 'FEES'.
003600         88  ASI-CTA-RECV            VALUE 'RECV'.
003700         88  ASI-CTA-DONA            VALUE 'DONA'.
003800*        POSICION RELATIVA (20:08) IMPORTE - SIEMPRE POSITIVO
003900*        EL LADO INDICA EL SENTIDO DEL MOVIMIENTO
004000     03  ASI-IMPORTE             PIC S9(06)V99 COMP-3
004100                                              VALUE ZEROS.
004200*        POSICION RELATIVA (24:01) INDICADOR DE REVERSO
004300     03  ASI-REVERSADO           PIC X(01)    VALUE 'N'.
004400         88  ASI-ES-REVERSADO        VALUE 'Y'.
004500         88  ASI-NO-REVERSADO        VALUE 'N'.
004600*        POSICION RELATIVA (25:02) USO FUTURO
004700     03  FILLER                  PIC X(02)    VALUE SPACES.
