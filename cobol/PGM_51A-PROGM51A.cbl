000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM51A.
000300 AUTHOR. H. B. MERCADO.
000400 INSTALLATION. DEPTO SISTEMAS - AREA SOCIOS.
000500 DATE-WRITTEN. 18/04/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
000800**************************************************************
000900*    PROGM51A                                                *
001000*    ==========                                               *
001100*    CALCULO DE SALDOS POR SOCIO Y LISTADO DE CUOTAS.         *
001200*                                                              *
001300*    - LEE EL EXTRACTO DE SOCIOS PROCESADOS POR PROGM50A      *
001400*      (SOCEXT), EL MAYOR DE ASIENTOS YA CONCILIADO (ASISAL), *
001500*      LOS PARAMETROS DE LA CORRIDA (CONFIG) Y EL REGISTRO DE *
001600*      CONTROL DE LA CORRIDA (CTLTOT).                        *
001700*    - PARA CADA SOCIO CALCULA EL SALDO A LA FECHA DE HOY     *
001800*      (COBROS MENOS CUOTAS DEVENGADAS) Y LO GRABA COMO UN    *
001900*      UNICO PERIODO DE SALDO EN EL ARCHIVO SALDOS.           *
002000*    - CALCULA LA PORCION DE DEUDA YA PRESCRIPTA SEGUN LOS    *
002100*      MESES DE PRESCRIPCION CONFIGURADOS.                    *
002200*    - DETERMINA LA FECHA DEL ULTIMO MOVIMIENTO DE CUOTA DEL  *
002300*      SOCIO (COBRO O DEBITO A RECV NO REVERSADO).            *
002400*    - EMITE EL LISTADO DE CUOTAS (LISTADO) CON QUIEBRE DE    *
002500*      PAGINA Y TOTALES GENERALES AL PIE.                     *
002600*--------------------------------------------------------------
002700*    HISTORIA DE MODIFICACIONES:
002800*    18/04/1994 HBM  ALTA DEL PROGRAMA                        *
002900*    22/11/1995 RVG  SE AGREGA EL CALCULO DE DEUDA PRESCRIPTA *
003000*    14/02/1997 RVG  SE AGREGA FECHA DE ULTIMO MOVIMIENTO     *
003100*    04/06/1997 LQP  SE LEE EL EXTRACTO DE PROGM50A EN LUGAR  *
003200*                    DEL PADRON DIRECTO (VER TCKT AS-0041)    *
003300*    09/01/1999 LQP  REVISION Y2K - FECHAS AAAAMMDD, SIN      *
003400*                    VENTANAS DE SIGLO EN NINGUN CALCULO      *
003500*    17/09/2000 DTV  TCKT AS-0098 - SE OMITE LA GRABACION DEL *
003600*                    SALDO CUANDO EL IMPORTE ES CERO          *
003700*    11/03/2003 DTV  TCKT AS-0187 - SE AGREGA CONTROL DE      *
003800*                    SUPERPOSICION DE PERIODOS DE SALDO       *
003900*    02/02/2007 MCQ  TCKT AS-0301 - SE ORDENAN LOS TOTALES    *
004000*                    GENERALES AL PIE DEL LISTADO             *
004100**************************************************************
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT SOCEXT   ASSIGN DDSOCEXT
005300            FILE STATUS IS FS-SOCEXT.
005400
005500     SELECT ASISAL   ASSIGN DDASISAL
005600            FILE STATUS IS FS-ASISAL.
005700
005800     SELECT CONFIG   ASSIGN DDCONFIG
005900            FILE STATUS IS FS-CONFIG.
006000
006100     SELECT CTLTOT   ASSIGN DDCTLTOT
006200            FILE STATUS IS FS-CTLTOT.
006300
006400     SELECT SALDOS   ASSIGN DDSALDOS
006500            FILE STATUS IS FS-SALDOS.
006600
006700     SELECT LISTADO  ASSIGN DDLISTAD
006800            FILE STATUS IS FS-LISTAD.
006900
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  SOCEXT
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700 01  REG-SOCEXT               PIC X(90).
007800
007900 FD  ASISAL
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-ASISAL               PIC X(27).
008300
008400 FD  CONFIG
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORDING MODE IS F.
008700 01  REG-CONFIG               PIC X(30).
008800
008900 FD  CTLTOT
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORDING MODE IS F.
009200 01  REG-CTLTOT               PIC X(20).
009300
009400 FD  SALDOS
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F.
009700 01  REG-SALDOS                PIC X(36).
009800
009900 FD  LISTADO
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-LISTADO                PIC X(132).
010300
010400 WORKING-STORAGE SECTION.
010500*=======================*
010600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010700
010800*----------- ARCHIVOS -------------------------------------------
010900 77  FS-SOCEXT                 PIC XX     VALUE SPACES.
011000     88  FS-SOCEXT-FIN                     VALUE '10'.
011100 77  FS-ASISAL                 PIC XX     VALUE SPACES.
011200     88  FS-ASISAL-FIN                     VALUE '10'.
011300 77  FS-CONFIG                 PIC XX     VALUE SPACES.
011400 77  FS-CTLTOT                 PIC XX     VALUE SPACES.
011500 77  FS-SALDOS                 PIC XX     VALUE SPACES.
011600 77  FS-LISTAD                 PIC XX     VALUE SPACES.
011700
011800 77  WS-STATUS-FIN             PIC X      VALUE 'N'.
011900     88  WS-FIN-LECTURA                    VALUE 'Y'.
012000     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
012100
012200*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////
012300*    COPY CPSOCEXT.
012400 01  WS-REG-SOCEXT.
012500     03  SXT-SOCIO-ID            PIC 9(06)    VALUE ZEROS.
012600     03  SXT-NUMERO              PIC X(10)    VALUE SPACES.
012700     03  SXT-NOMBRE-DIRECTO      PIC X(20)    VALUE SPACES.
012800     03  SXT-NOMBRE-ORDEN        PIC X(20)    VALUE SPACES.
012900     03  SXT-ACTIVO              PIC X(01)    VALUE 'N'.
013000         88  SXT-ES-ACTIVO           VALUE 'Y'.
013100     03  FILLER                  PIC X(33)    VALUE SPACES.
013200
013300*    COPY CPASIENTO.
013400 01  WS-REG-ASIENTO.
013500     03  ASI-SOCIO-ID            PIC 9(06)    VALUE ZEROS.
013600     03  ASI-FECHA-VALOR         PIC 9(08)    VALUE ZEROS.
013700     03  ASI-LADO                PIC X(01)    VALUE SPACES.
013800         88  ASI-LADO-DEBITO         VALUE 'D'.
013900         88  ASI-LADO-CREDITO        VALUE 'C'.
014000     03  ASI-CUENTA              PIC X(04)    VALUE SPACES.
014100         88  ASI-CTA-FEES            VALUE 'FEES'.
014200         88  ASI-CTA-RECV            VALUE 'RECV'.
014300         88  ASI-CTA-DONA            VALUE 'DONA'.
014400     03  ASI-IMPORTE             PIC S9(06)V99 COMP-3
014500                                              VALUE ZEROS.
014600     03  ASI-REVERSADO           PIC X(01)    VALUE 'N'.
014700         88  ASI-ES-REVERSADO        VALUE 'Y'.
014800         88  ASI-NO-REVERSADO        VALUE 'N'.
014900     03  FILLER                  PIC X(02)    VALUE SPACES.
015000 01  WS-REG-ASIENTO-R REDEFINES WS-REG-ASIENTO
015100                                 PIC X(27).
015200
015300*    COPY CPCONFIG.
015400 01  WS-REG-CONFIG.
015500     03  CFG-INICIO-CONTABLE     PIC 9(08)    VALUE ZEROS.
015600     03  CFG-MESES-PRESCRIPCION  PIC 9(03)    VALUE ZEROS.
015700     03  CFG-MODO-NOM-ORDEN      PIC X(05)    VALUE SPACES.
015800     03  CFG-MODO-NOM-DIRECTO    PIC X(05)    VALUE SPACES.
015900     03  CFG-HOY                 PIC 9(08)    VALUE ZEROS.
016000     03  CFG-HOY-AMD REDEFINES CFG-HOY.
016100         05  CFG-HOY-AAAA        PIC 9(04).
016200         05  CFG-HOY-MM          PIC 9(02).
016300         05  CFG-HOY-DD          PIC 9(02).
016400     03  FILLER                  PIC X(01)    VALUE SPACES.
016500
016600*    COPY CPCTRL.
016700 01  WS-REG-CTLTOT.
016800     03  CTL-SOCIOS-CANT         PIC 9(05)    VALUE ZEROS.
016900     03  CTL-CUOTAS-ALTA-CANT    PIC 9(05)    VALUE ZEROS.
017000     03  CTL-CUOTAS-REV-CANT     PIC 9(05)    VALUE ZEROS.
017100     03  FILLER                  PIC X(05)    VALUE SPACES.
017200
017300*    COPY CPSALDO.
017400 01  WS-REG-SALDO.
017500     03  SDO-SOCIO-ID            PIC 9(06)    VALUE ZEROS.
017600     03  SDO-INICIO              PIC 9(08)    VALUE ZEROS.
017700     03  SDO-FIN                 PIC 9(08)    VALUE ZEROS.
017800     03  SDO-IMPORTE             PIC S9(06)V99 COMP-3
017900                                              VALUE ZEROS.
018000     03  SDO-ESTADO              PIC X(07)    VALUE SPACES.
018100         88  SDO-ESTADO-IMPAGO       VALUE 'UNPAID '.
018200     03  FILLER                  PIC X(02)    VALUE SPACES.
018300 01  WS-REG-SALDO-R REDEFINES WS-REG-SALDO
018400                                 PIC X(36).
018500*//////////////////////////////////////////////////////////////
018600
018700*----------- LINEAS DEL LISTADO ----------------------------------
018800 01  WS-LINEA-TITULO.
018900     03  FILLER            PIC X(01)   VALUE SPACE.
019000     03  FILLER            PIC X(30)   VALUE
019100         'LISTADO DE CUOTAS DE SOCIOS  '.
019200     03  FILLER            PIC X(10)   VALUE 'PAGINA  '.
019300     03  WSL-TIT-PAGINA    PIC ZZZ9.
019400     03  FILLER            PIC X(83)   VALUE SPACES.
019500
019600 01  WS-LINEA-SUBTITULO.
019700     03  FILLER            PIC X(01)   VALUE SPACE.
019800     03  FILLER            PIC X(11)   VALUE 'NUMERO'.
019900     03  FILLER            PIC X(21)   VALUE 'NOMBRE'.
020000     03  FILLER            PIC X(07)   VALUE 'ACTIVO'.
020100     03  FILLER            PIC X(17)   VALUE 'SALDO'.
020200     03  FILLER            PIC X(17)   VALUE 'DEUDA PRESCRIPTA'.
020250     03  FILLER            PIC X(17)   VALUE 'DONACIONES'.
020300     03  FILLER            PIC X(41)   VALUE SPACES.
020400
020500 01  WS-LINEA-DETALLE.
020600     03  FILLER            PIC X(01)   VALUE SPACE.
020700     03  WSL-NUMERO        PIC X(10).
020800     03  FILLER            PIC X(01)   VALUE SPACE.
020900     03  WSL-NOMBRE        PIC X(20).
021000     03  FILLER            PIC X(01)   VALUE SPACE.
021100     03  WSL-ACTIVO        PIC X(06).
021200     03  FILLER            PIC X(01)   VALUE SPACE.
021300     03  WSL-SALDO         PIC Z,ZZZ,ZZ9.99-.
021400     03  FILLER            PIC X(03)   VALUE SPACES.
021500     03  WSL-PRESCRIPTA    PIC Z,ZZZ,ZZ9.99-.
021550     03  FILLER            PIC X(03)   VALUE SPACES.
021560     03  WSL-DONACIONES    PIC Z,ZZZ,ZZ9.99-.
021600     03  FILLER            PIC X(44)   VALUE SPACES.
021700
021800 01  WS-LINEA-TOTALES.
021900     03  FILLER            PIC X(01)   VALUE SPACE.
022000     03  FILLER            PIC X(20)   VALUE
022100         'TOTALES GENERALES'.
022200     03  FILLER            PIC X(01)   VALUE SPACE.
022300     03  WSL-TOT-SOCIOS    PIC ZZ,ZZ9.
022400     03  FILLER            PIC X(03)   VALUE SPACES.
022500     03  WSL-TOT-SALDO     PIC Z,ZZZ,ZZ9.99-.
022600     03  FILLER            PIC X(03)   VALUE SPACES.
022700     03  WSL-TOT-PRESCR    PIC Z,ZZZ,ZZ9.99-.
022800     03  FILLER            PIC X(03)   VALUE SPACES.
022900     03  FILLER            PIC X(08)   VALUE 'ALTAS: '.
023000     03  WSL-TOT-ALTAS     PIC ZZ,ZZ9.
023100     03  FILLER            PIC X(03)   VALUE SPACES.
023200     03  FILLER            PIC X(10)   VALUE 'REVERSOS: '.
023300     03  WSL-TOT-REVERSOS  PIC ZZ,ZZ9.
023350     03  FILLER            PIC X(03)   VALUE SPACES.
023360     03  WSL-TOT-DONACIONES PIC Z,ZZZ,ZZ9.99-.
023400     03  FILLER            PIC X(04)   VALUE SPACES.
023500
023600*----------- CONTROL DE PAGINACION --------------------------------
023700 77  WS-LINEAS-EN-PAGINA       PIC 9(02)   COMP  VALUE ZERO.
023800 77  WS-MAX-LINEAS-PAGINA      PIC 9(02)   COMP  VALUE 50.
023900 77  WS-NUMERO-PAGINA          PIC 9(04)   COMP  VALUE ZERO.
024000
024100*----------- TABLA DE ASIENTOS DEL SOCIO EN CURSO ------------------
024200 01  WS-TAB-ASIENTOS.
024300     03  WS-ASI OCCURS 300 TIMES INDEXED BY WS-IX-ASI.
024400         05  WS-ASI-FECHA        PIC 9(08)     COMP.
024500         05  WS-ASI-LADO         PIC X.
024600         05  WS-ASI-CUENTA       PIC X(04).
024700         05  WS-ASI-IMPORTE      PIC S9(06)V99 COMP-3.
024800         05  WS-ASI-REVERSADO    PIC X.
024900 77  WS-ASI-CANT               PIC 9(03)   COMP  VALUE ZERO.
025000
025100*----------- CLAVE DE CORTE Y ACUMULADORES POR SOCIO ---------------
025200 77  WS-SOC-ID-ACTUAL          PIC 9(06)   COMP  VALUE ZERO.
025300 77  WS-SALDO-SOCIO            PIC S9(06)V99 COMP-3 VALUE ZERO.
025400 77  WS-DONACIONES-SOCIO       PIC S9(06)V99 COMP-3 VALUE ZERO.
025500 77  WS-PRESCRIPTA-SOCIO       PIC S9(06)V99 COMP-3 VALUE ZERO.
025600 77  WS-ULTIMO-MOVIMIENTO      PIC 9(08)   COMP  VALUE ZERO.
025700
025800*----------- PARAMETROS DE CALCULO DE SALDO (REUTILIZABLE) ---------
025900 77  WS-CALC-CORTE-PASIVO      PIC 9(08)   COMP  VALUE ZERO.
026000 77  WS-CALC-CORTE-ACTIVO      PIC 9(08)   COMP  VALUE ZERO.
026100 77  WS-CALC-DESDE             PIC 9(08)   COMP  VALUE ZERO.
026200 77  WS-CALC-SALDO             PIC S9(06)V99 COMP-3 VALUE ZERO.
026300
026400*----------- TABLA DE PERIODOS DE SALDO YA CREADOS (CONTROL) -------
026500 01  WS-TAB-PERIODOS.
026600     03  WS-PER OCCURS 5 TIMES INDEXED BY WS-IX-PER.
026700         05  WS-PER-INICIO       PIC 9(08)   COMP.
026800         05  WS-PER-FIN          PIC 9(08)   COMP.
026900 77  WS-PER-CANT               PIC 9(01)   COMP  VALUE ZERO.
027000 77  WS-PER-SUPERPUESTO        PIC X             VALUE 'N'.
027100     88  WS-HAY-SUPERPOSICION                     VALUE 'Y'.
027200
027300*----------- ARITMETICA DE FECHAS (SUMAR/RESTAR MESES) -------------
027400 01  WS-FECHA-BASE.
027500     03  WS-FB-AAAA              PIC 9(04)     COMP.
027600     03  WS-FB-MM                PIC 9(02)     COMP.
027700     03  WS-FB-DD                PIC 9(02)     COMP.
027800 01  WS-FECHA-RESULTADO.
027900     03  WS-FR-AAAA              PIC 9(04)     COMP.
028000     03  WS-FR-MM                PIC 9(02)     COMP.
028100     03  WS-FR-DD                PIC 9(02)     COMP.
028200 77  WS-MESES-A-SUMAR          PIC S9(04)  COMP  VALUE ZERO.
028300 77  WS-TOTAL-MESES            PIC S9(06)  COMP  VALUE ZERO.
028400 77  WS-ULTIMO-DIA-MES         PIC 9(02)   COMP  VALUE ZERO.
028500 77  WS-ES-BISIESTO            PIC X             VALUE 'N'.
028600     88  WS-ANIO-BISIESTO                        VALUE 'Y'.
028700 77  WS-BIS-COCIENTE           PIC 9(06)   COMP  VALUE ZERO.
028800 77  WS-BIS-RESTO              PIC 9(04)   COMP  VALUE ZERO.
028900 77  WS-FECHA-CORTE-PRESCR     PIC 9(08)   COMP  VALUE ZERO.
029000
029100*----------- TOTALES GENERALES DEL LISTADO --------------------------
029200 77  WS-TOT-SOCIOS             PIC 9(05)   COMP  VALUE ZERO.
029300 77  WS-TOT-SALDO              PIC S9(08)V99 COMP-3 VALUE ZERO.
029350 77  WS-TOT-DONACIONES         PIC S9(08)V99 COMP-3 VALUE ZERO.
029400 77  WS-TOT-PRESCRIPTA         PIC S9(08)V99 COMP-3 VALUE ZERO.
029500
029600*----------- CAMPOS DE IMPRESION Y VARIOS -----------------------
029700 77  WS-ULTIMO-MOVIMIENTO-EDIC PIC 9(08).
029800 77  WS-CANT-PRINT             PIC ZZZZ9.
029900
030000 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
030100
030200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
030300 PROCEDURE DIVISION.
030400
030500 MAIN-PROGRAM-INICIO.
030600
030700     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
030800     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
030900                               UNTIL WS-FIN-LECTURA
031000     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
031100
031200 MAIN-PROGRAM-FINAL. GOBACK.
031300
031400
031500*---------------------------------------------------------------
031600 1000-INICIO-I.
031700
031800     SET WS-NO-FIN-LECTURA TO TRUE
031900
032000     OPEN INPUT  SOCEXT
032100     OPEN INPUT  ASISAL
032200     OPEN INPUT  CONFIG
032300     OPEN INPUT  CTLTOT
032400     OPEN OUTPUT SALDOS
032500     OPEN OUTPUT LISTADO
032600
032700     IF FS-SOCEXT NOT EQUAL '00' THEN
032800        DISPLAY '* ERROR EN OPEN SOCEXT = ' FS-SOCEXT
032900        MOVE 9999 TO RETURN-CODE
033000        SET WS-FIN-LECTURA TO TRUE
033100     END-IF
033200
033300     PERFORM 1100-LEER-CONFIG-I THRU 1100-LEER-CONFIG-F
033400     PERFORM 1150-LEER-CTLTOT-I THRU 1150-LEER-CTLTOT-F
033500     PERFORM 1200-CALCULAR-CORTE-PRESCR-I
033600                               THRU 1200-CALCULAR-CORTE-PRESCR-F
033700
033800     IF WS-NO-FIN-LECTURA THEN
033900        PERFORM 6000-ENCABEZADO-I THRU 6000-ENCABEZADO-F
034000        PERFORM 2100-LEER-SOCEXT-I THRU 2100-LEER-SOCEXT-F
034100        PERFORM 2170-LEER-ASIENTO-I THRU 2170-LEER-ASIENTO-F
034200     END-IF.
034300
034400 1000-INICIO-F. EXIT.
034500
034600
034700*---------------------------------------------------------------
034800 1100-LEER-CONFIG-I.
034900
035000     READ CONFIG INTO WS-REG-CONFIG
035100
035200     IF FS-CONFIG NOT EQUAL '00' THEN
035300        DISPLAY '* ERROR EN LECTURA DE CONFIG = ' FS-CONFIG
035400        MOVE 9999 TO RETURN-CODE
035500        SET WS-FIN-LECTURA TO TRUE
035600     END-IF.
035700
035800 1100-LEER-CONFIG-F. EXIT.
035900
036000
036100*---------------------------------------------------------------
036200 1150-LEER-CTLTOT-I.
036300
036400     READ CTLTOT INTO WS-REG-CTLTOT
036500
036600     IF FS-CTLTOT NOT EQUAL '00' THEN
036700        DISPLAY '* ERROR EN LECTURA DE CTLTOT = ' FS-CTLTOT
036800        MOVE 9999 TO RETURN-CODE
036900        SET WS-FIN-LECTURA TO TRUE
037000     END-IF.
037100
037200 1150-LEER-CTLTOT-F. EXIT.
037300
037400
037500*---------------------------------------------------------------
037600*    UNIDAD STATUTE-BARRED, PRIMERA PARTE: CALCULA LA FECHA
037700*    LIMITE (31 DE DICIEMBRE DEL ANIO EN CURSO, MENOS LOS
037800*    MESES DE PRESCRIPCION MAS UN ANIO) A PARTIR DE LA CUAL
037900*    LA DEUDA ANTERIOR SE CONSIDERA PRESCRIPTA
038000*---------------------------------------------------------------
038100 1200-CALCULAR-CORTE-PRESCR-I.
038200
038300     MOVE CFG-HOY-AAAA TO WS-FB-AAAA
038400     MOVE 12           TO WS-FB-MM
038500     MOVE 31           TO WS-FB-DD
038600
038700     COMPUTE WS-MESES-A-SUMAR =
038800           0 - (CFG-MESES-PRESCRIPCION + 12)
038900     PERFORM 3100-SUMAR-MESES-I THRU 3100-SUMAR-MESES-F
039000
039100     COMPUTE WS-FECHA-CORTE-PRESCR =
039200           WS-FR-AAAA * 10000 + WS-FR-MM * 100 + WS-FR-DD.
039300
039400 1200-CALCULAR-CORTE-PRESCR-F. EXIT.
039500
039600
039700*---------------------------------------------------------------
039800 2000-PROCESO-I.
039900
040000     MOVE SXT-SOCIO-ID TO WS-SOC-ID-ACTUAL
040100
040200     PERFORM 2200-CARGAR-ASIENTOS-I THRU 2200-CARGAR-ASIENTOS-F
040300
040400     MOVE ZERO TO WS-PER-CANT
040500     MOVE 'N'  TO WS-PER-SUPERPUESTO
040600
040700*    UNIDAD BALANCE-CALC: SALDO A HOY (SIN VENTANA DE INICIO,
040800*    PORQUE EL RECORTE POR INICIO CONTABLE YA SE APLICO EN
040900*    PROGM50A AL RECONCILIAR LOS ASIENTOS)
041000     MOVE ZERO   TO WS-CALC-DESDE
041100     MOVE CFG-HOY TO WS-CALC-CORTE-PASIVO
041200     MOVE CFG-HOY TO WS-CALC-CORTE-ACTIVO
041300     PERFORM 4000-CALCULAR-SALDO-I THRU 4000-CALCULAR-SALDO-F
041400     MOVE WS-CALC-SALDO TO WS-SALDO-SOCIO
041500
041600     PERFORM 4100-CREAR-SALDO-PERIODO-I
041700                               THRU 4100-CREAR-SALDO-PERIODO-F
041800
041900*    UNIDAD STATUTE-BARRED: SALDO A LA FECHA DE CORTE DE
042000*    PRESCRIPCION - SOLO INTERESA LA PARTE DEUDORA
042100     MOVE ZERO                  TO WS-CALC-DESDE
042200     MOVE WS-FECHA-CORTE-PRESCR TO WS-CALC-CORTE-PASIVO
042300     MOVE WS-FECHA-CORTE-PRESCR TO WS-CALC-CORTE-ACTIVO
042400     PERFORM 4000-CALCULAR-SALDO-I THRU 4000-CALCULAR-SALDO-F
042500     PERFORM 4200-DEUDA-PRESCRIPTA-I THRU 4200-DEUDA-PRESCRIPTA-F
042600
042650*    UNIDAD BALANCE-CALC: SALDO DE DONACIONES (DONA, SOLO
042660*    CREDITOS NO REVERSADOS, FECHA DE VALOR HASTA HOY)
042670     PERFORM 4250-CALCULAR-DONACIONES-I
042680                               THRU 4250-CALCULAR-DONACIONES-F
042690
042700*    UNIDAD LAST-FEE-TRANSACTION
042800     PERFORM 4300-ULTIMO-MOVIMIENTO-I
042900                               THRU 4300-ULTIMO-MOVIMIENTO-F
043000
043100     PERFORM 6200-IMPRIMIR-DETALLE-I THRU 6200-IMPRIMIR-DETALLE-F
043200
043300     ADD 1                TO WS-TOT-SOCIOS
043400     ADD WS-SALDO-SOCIO   TO WS-TOT-SALDO
043450     ADD WS-DONACIONES-SOCIO TO WS-TOT-DONACIONES
043500     ADD WS-PRESCRIPTA-SOCIO TO WS-TOT-PRESCRIPTA
043600
043700     PERFORM 2100-LEER-SOCEXT-I THRU 2100-LEER-SOCEXT-F.
043800
043900 2000-PROCESO-F. EXIT.
044000
044100
044200*---------------------------------------------------------------
044300 2100-LEER-SOCEXT-I.
044400
044500     READ SOCEXT INTO WS-REG-SOCEXT
044600
044700     EVALUATE FS-SOCEXT
044800        WHEN '00'
044900           CONTINUE
045000        WHEN '10'
045100           SET WS-FIN-LECTURA TO TRUE
045200        WHEN OTHER
045300           DISPLAY '* ERROR EN LECTURA DE SOCEXT = ' FS-SOCEXT
045400           MOVE 9999 TO RETURN-CODE
045500           SET WS-FIN-LECTURA TO TRUE
045600     END-EVALUATE.
045700
045800 2100-LEER-SOCEXT-F. EXIT.
045900
046000
046100*---------------------------------------------------------------
046200 2170-LEER-ASIENTO-I.
046300
046400     READ ASISAL INTO WS-REG-ASIENTO
046500
046600     EVALUATE FS-ASISAL
046700        WHEN '00'
046800           CONTINUE
046900        WHEN '10'
047000           SET FS-ASISAL-FIN TO TRUE
047100           MOVE 999999 TO ASI-SOCIO-ID
047200        WHEN OTHER
047300           DISPLAY '* ERROR EN LECTURA DE ASISAL = ' FS-ASISAL
047400           MOVE 9999 TO RETURN-CODE
047500           SET WS-FIN-LECTURA TO TRUE
047600           MOVE 999999 TO ASI-SOCIO-ID
047700     END-EVALUATE.
047800
047900 2170-LEER-ASIENTO-F. EXIT.
048000
048100
048200*---------------------------------------------------------------
048300*    JUNTA EN LA TABLA WS-TAB-ASIENTOS TODOS LOS ASIENTOS DEL
048400*    SOCIO EN CURSO (ASISAL VIENE ORDENADO POR SOCIO, FECHA)
048500*---------------------------------------------------------------
048600 2200-CARGAR-ASIENTOS-I.
048700
048800     MOVE ZERO TO WS-ASI-CANT
048900
049000     PERFORM 2210-CARGAR-UN-ASIENTO-I
049100                        THRU 2210-CARGAR-UN-ASIENTO-F
049200        UNTIL ASI-SOCIO-ID NOT EQUAL WS-SOC-ID-ACTUAL
049300               OR FS-ASISAL-FIN.
049400
049500 2200-CARGAR-ASIENTOS-F. EXIT.
049600
049700
049800*---------------------------------------------------------------
049900 2210-CARGAR-UN-ASIENTO-I.
050000
050100     IF WS-ASI-CANT < 300 THEN
050200        ADD 1 TO WS-ASI-CANT
050300        SET WS-IX-ASI TO WS-ASI-CANT
050400        MOVE ASI-FECHA-VALOR TO WS-ASI-FECHA (WS-IX-ASI)
050500        MOVE ASI-LADO        TO WS-ASI-LADO  (WS-IX-ASI)
050600        MOVE ASI-CUENTA      TO WS-ASI-CUENTA(WS-IX-ASI)
050700        MOVE ASI-IMPORTE     TO WS-ASI-IMPORTE(WS-IX-ASI)
050800        MOVE ASI-REVERSADO   TO WS-ASI-REVERSADO(WS-IX-ASI)
050900     ELSE
051000        DISPLAY '* TABLA DE ASIENTOS LLENA PARA SOCIO '
051100                WS-SOC-ID-ACTUAL
051200     END-IF
051300     PERFORM 2170-LEER-ASIENTO-I THRU 2170-LEER-ASIENTO-F.
051400
051500 2210-CARGAR-UN-ASIENTO-F. EXIT.
051600
051700
051800*---------------------------------------------------------------
051900*    UNIDAD BALANCE-CALC: SALDO = COBROS (CREDITO RECV) MENOS
052000*    CUOTAS DEVENGADAS (DEBITO RECV), AMBOS NO REVERSADOS,
052100*    CON FECHA DE VALOR ENTRE WS-CALC-DESDE (SI ES DISTINTO
052200*    DE CERO) Y EL CORTE CORRESPONDIENTE A CADA LADO
052300*---------------------------------------------------------------
052400 4000-CALCULAR-SALDO-I.
052500
052600     MOVE ZERO TO WS-CALC-SALDO
052700
052800     PERFORM 4010-ACUMULAR-UN-ASIENTO-I
052900                        THRU 4010-ACUMULAR-UN-ASIENTO-F
053000        VARYING WS-IX-ASI FROM 1 BY 1
053100               UNTIL WS-IX-ASI > WS-ASI-CANT.
053200
053300 4000-CALCULAR-SALDO-F. EXIT.
053400
053500
053600*---------------------------------------------------------------
053700 4010-ACUMULAR-UN-ASIENTO-I.
053800
053900     IF WS-ASI-CUENTA (WS-IX-ASI) EQUAL 'RECV'
054000        AND WS-ASI-REVERSADO (WS-IX-ASI) EQUAL 'N'
054100        AND (WS-CALC-DESDE EQUAL ZERO
054200             OR WS-ASI-FECHA (WS-IX-ASI) >= WS-CALC-DESDE) THEN
054300        IF WS-ASI-LADO (WS-IX-ASI) EQUAL 'C'
054400           AND WS-ASI-FECHA (WS-IX-ASI) <=
054500                                     WS-CALC-CORTE-ACTIVO THEN
054600           ADD WS-ASI-IMPORTE (WS-IX-ASI) TO WS-CALC-SALDO
054700        END-IF
054800        IF WS-ASI-LADO (WS-IX-ASI) EQUAL 'D'
054900           AND WS-ASI-FECHA (WS-IX-ASI) <=
055000                                     WS-CALC-CORTE-PASIVO THEN
055100           SUBTRACT WS-ASI-IMPORTE (WS-IX-ASI)
055200                                     FROM WS-CALC-SALDO
055300        END-IF
055400     END-IF.
055500
055600 4010-ACUMULAR-UN-ASIENTO-F. EXIT.
055700
055800
055900*---------------------------------------------------------------
056000*    UNIDAD BALANCE-CALC: CREA EL PERIODO DE SALDO DEL SOCIO
056100*    (INICIO CONTABLE HASTA HOY), CONTROLANDO QUE NO SE
056200*    SUPERPONGA CON NINGUN PERIODO YA CREADO EN ESTA CORRIDA,
056300*    Y OMITIENDO LA GRABACION CUANDO EL IMPORTE ES CERO
056400*---------------------------------------------------------------
056500 4100-CREAR-SALDO-PERIODO-I.
056600
056700     MOVE CFG-INICIO-CONTABLE TO SDO-INICIO
056800     MOVE CFG-HOY             TO SDO-FIN
056900
057000     MOVE 'N' TO WS-PER-SUPERPUESTO
057100     PERFORM 4110-PROBAR-SUPERPOSICION-I
057200                        THRU 4110-PROBAR-SUPERPOSICION-F
057300        VARYING WS-IX-PER FROM 1 BY 1
057400               UNTIL WS-IX-PER > WS-PER-CANT
057500
057600     IF WS-HAY-SUPERPOSICION THEN
057700        DISPLAY '* PERIODO DE SALDO SUPERPUESTO PARA SOCIO '
057800                WS-SOC-ID-ACTUAL
057900     ELSE
058000        IF WS-PER-CANT < 5 THEN
058100           ADD 1 TO WS-PER-CANT
058200           SET WS-IX-PER TO WS-PER-CANT
058300           MOVE SDO-INICIO TO WS-PER-INICIO (WS-IX-PER)
058400           MOVE SDO-FIN    TO WS-PER-FIN    (WS-IX-PER)
058500        END-IF
058600
058700        IF WS-SALDO-SOCIO NOT EQUAL ZERO THEN
058800           MOVE WS-SOC-ID-ACTUAL TO SDO-SOCIO-ID
058900           MOVE WS-SALDO-SOCIO   TO SDO-IMPORTE
059000           MOVE 'UNPAID ' TO SDO-ESTADO
059500           WRITE REG-SALDOS FROM WS-REG-SALDO
059600           IF FS-SALDOS NOT EQUAL '00' THEN
059700              DISPLAY '* ERROR EN GRABAR SALDOS = ' FS-SALDOS
059800              MOVE 9999 TO RETURN-CODE
059900           END-IF
060000        END-IF
060100     END-IF.
060200
060300 4100-CREAR-SALDO-PERIODO-F. EXIT.
060400
060500
060600*---------------------------------------------------------------
060700 4110-PROBAR-SUPERPOSICION-I.
060800
060900     IF SDO-INICIO <= WS-PER-FIN (WS-IX-PER)
061000        AND SDO-FIN >= WS-PER-INICIO (WS-IX-PER) THEN
061100        SET WS-HAY-SUPERPOSICION TO TRUE
061200     END-IF.
061300
061400 4110-PROBAR-SUPERPOSICION-F. EXIT.
061500
061600
061700*---------------------------------------------------------------
061800*    UNIDAD STATUTE-BARRED: DEUDA PRESCRIPTA = MAYOR ENTRE
061900*    CERO Y EL SALDO NEGATIVO CALCULADO A LA FECHA DE CORTE
062000*    DE PRESCRIPCION, EXPRESADO COMO IMPORTE POSITIVO
062100*---------------------------------------------------------------
062200 4200-DEUDA-PRESCRIPTA-I.
062300
062400     IF WS-CALC-SALDO < ZERO THEN
062500        COMPUTE WS-PRESCRIPTA-SOCIO = ZERO - WS-CALC-SALDO
062600     ELSE
062700        MOVE ZERO TO WS-PRESCRIPTA-SOCIO
062800     END-IF.
062900
063000 4200-DEUDA-PRESCRIPTA-F. EXIT.
063100
063200
063210*---------------------------------------------------------------
063220*    UNIDAD BALANCE-CALC: SALDO DE DONACIONES DEL SOCIO -
063230*    SUMA DE CREDITOS A DONA, NO REVERSADOS, CON FECHA DE
063240*    VALOR HASTA HOY (NO SE RECORTA POR INICIO CONTABLE)
063250*---------------------------------------------------------------
063260 4250-CALCULAR-DONACIONES-I.
063270
063280     MOVE ZERO TO WS-DONACIONES-SOCIO
063290     PERFORM 4260-ACUMULAR-UNA-DONACION-I
063300                        THRU 4260-ACUMULAR-UNA-DONACION-F
063310        VARYING WS-IX-ASI FROM 1 BY 1
063320               UNTIL WS-IX-ASI > WS-ASI-CANT.
063330
063340 4250-CALCULAR-DONACIONES-F. EXIT.
063350
063360
063370*---------------------------------------------------------------
063380 4260-ACUMULAR-UNA-DONACION-I.
063390
063400     IF WS-ASI-CUENTA (WS-IX-ASI) EQUAL 'DONA'
063410        AND WS-ASI-LADO (WS-IX-ASI) EQUAL 'C'
063420        AND WS-ASI-REVERSADO (WS-IX-ASI) EQUAL 'N'
063430        AND WS-ASI-FECHA (WS-IX-ASI) <= CFG-HOY THEN
063440        ADD WS-ASI-IMPORTE (WS-IX-ASI) TO WS-DONACIONES-SOCIO
063450     END-IF.
063460
063470 4260-ACUMULAR-UNA-DONACION-F. EXIT.
063480
063490
063500*---------------------------------------------------------------
063510*    UNIDAD LAST-FEE-TRANSACTION: FECHA MAS RECIENTE, HASTA
063520*    HOY, DE UN ASIENTO NO REVERSADO A LA CUENTA RECV (COBRO
063530*    O DEVENGAMIENTO DE CUOTA). CERO SI NO HAY NINGUNO
063540*---------------------------------------------------------------
063800 4300-ULTIMO-MOVIMIENTO-I.
063900
064000     MOVE ZERO TO WS-ULTIMO-MOVIMIENTO
064100
064200     PERFORM 4310-PROBAR-UN-MOVIMIENTO-I
064300                        THRU 4310-PROBAR-UN-MOVIMIENTO-F
064400        VARYING WS-IX-ASI FROM 1 BY 1
064500               UNTIL WS-IX-ASI > WS-ASI-CANT
064600
064700     MOVE WS-ULTIMO-MOVIMIENTO TO WS-ULTIMO-MOVIMIENTO-EDIC
064800     DISPLAY 'SOCIO ' WS-SOC-ID-ACTUAL
064900             ' ULTIMO MOVIMIENTO DE CUOTA: '
065000             WS-ULTIMO-MOVIMIENTO-EDIC.
065100
065200 4300-ULTIMO-MOVIMIENTO-F. EXIT.
065300
065400
065500*---------------------------------------------------------------
065600 4310-PROBAR-UN-MOVIMIENTO-I.
065700
065800     IF WS-ASI-CUENTA (WS-IX-ASI) EQUAL 'RECV'
065900        AND WS-ASI-REVERSADO (WS-IX-ASI) EQUAL 'N'
066000        AND WS-ASI-FECHA (WS-IX-ASI) <= CFG-HOY
066100        AND WS-ASI-FECHA (WS-IX-ASI) > WS-ULTIMO-MOVIMIENTO THEN
066200        MOVE WS-ASI-FECHA (WS-IX-ASI) TO WS-ULTIMO-MOVIMIENTO
066300     END-IF.
066400
066500 4310-PROBAR-UN-MOVIMIENTO-F. EXIT.
066600
066700
066800*---------------------------------------------------------------
066900*    SUMA (O RESTA) MESES A WS-FECHA-BASE, CONSERVANDO EL DIA
067000*    Y RECORTANDO AL ULTIMO DIA DEL MES DESTINO CUANDO ES MAS
067100*    CORTO (MISMA REGLA QUE EN PROGM50A)
067200*---------------------------------------------------------------
067300 3100-SUMAR-MESES-I.
067400
067500     COMPUTE WS-TOTAL-MESES =
067600           (WS-FB-AAAA * 12) + (WS-FB-MM - 1) + WS-MESES-A-SUMAR
067700
067800     IF WS-TOTAL-MESES >= ZERO THEN
067900        COMPUTE WS-FR-AAAA = WS-TOTAL-MESES / 12
068000        COMPUTE WS-FR-MM   =
068100              WS-TOTAL-MESES - (WS-FR-AAAA * 12) + 1
068200     ELSE
068300        COMPUTE WS-FR-AAAA =
068400              ((WS-TOTAL-MESES + 1) / 12) - 1
068500        COMPUTE WS-FR-MM   =
068600              WS-TOTAL-MESES - (WS-FR-AAAA * 12) + 1
068700     END-IF
068800
068900     MOVE WS-FR-AAAA TO WS-FB-AAAA
069000     MOVE WS-FR-MM   TO WS-FB-MM
069100     PERFORM 3150-ULTIMO-DIA-MES-I THRU 3150-ULTIMO-DIA-MES-F
069200
069300     IF WS-FB-DD > WS-ULTIMO-DIA-MES THEN
069400        MOVE WS-ULTIMO-DIA-MES TO WS-FR-DD
069500     ELSE
069600        MOVE WS-FB-DD TO WS-FR-DD
069700     END-IF.
069800
069900 3100-SUMAR-MESES-F. EXIT.
070000
070100
070200*---------------------------------------------------------------
070300 3150-ULTIMO-DIA-MES-I.
070400
070500     SET WS-ANIO-BISIESTO TO FALSE
070600     DIVIDE WS-FB-AAAA BY 400 GIVING WS-BIS-COCIENTE
070700                              REMAINDER WS-BIS-RESTO
070800     IF WS-BIS-RESTO = 0 THEN
070900        SET WS-ANIO-BISIESTO TO TRUE
071000     ELSE
071100        DIVIDE WS-FB-AAAA BY 100 GIVING WS-BIS-COCIENTE
071200                                 REMAINDER WS-BIS-RESTO
071300        IF WS-BIS-RESTO NOT = 0 THEN
071400           DIVIDE WS-FB-AAAA BY 4 GIVING WS-BIS-COCIENTE
071500                                  REMAINDER WS-BIS-RESTO
071600           IF WS-BIS-RESTO = 0 THEN
071700              SET WS-ANIO-BISIESTO TO TRUE
071800           END-IF
071900        END-IF
072000     END-IF
072100
072200     EVALUATE WS-FB-MM
072300        WHEN 01 WHEN 03 WHEN 05 WHEN 07
072400        WHEN 08 WHEN 10 WHEN 12
072500           MOVE 31 TO WS-ULTIMO-DIA-MES
072600        WHEN 04 WHEN 06 WHEN 09 WHEN 11
072700           MOVE 30 TO WS-ULTIMO-DIA-MES
072800        WHEN 02
072900           IF WS-ANIO-BISIESTO THEN
073000              MOVE 29 TO WS-ULTIMO-DIA-MES
073100           ELSE
073200              MOVE 28 TO WS-ULTIMO-DIA-MES
073300           END-IF
073400        WHEN OTHER
073500           MOVE 31 TO WS-ULTIMO-DIA-MES
073600     END-EVALUATE.
073700
073800 3150-ULTIMO-DIA-MES-F. EXIT.
073900
074000
074100*---------------------------------------------------------------
074200*    IMPRIME LOS ENCABEZADOS DE PAGINA (TITULO Y SUBTITULO)
074300*---------------------------------------------------------------
074400 6000-ENCABEZADO-I.
074500
074600     ADD 1 TO WS-NUMERO-PAGINA
074700     MOVE WS-NUMERO-PAGINA TO WSL-TIT-PAGINA
074800
074900     IF WS-NUMERO-PAGINA > 1 THEN
075000        WRITE REG-LISTADO FROM WS-LINEA-TITULO
075100                           AFTER ADVANCING PAGE
075200     ELSE
075300        WRITE REG-LISTADO FROM WS-LINEA-TITULO
075400                           AFTER ADVANCING 0 LINES
075500     END-IF
075600     WRITE REG-LISTADO FROM WS-LINEA-SUBTITULO
075700                        AFTER ADVANCING 2 LINES
075800
075900     MOVE 3 TO WS-LINEAS-EN-PAGINA.
076000
076100 6000-ENCABEZADO-F. EXIT.
076200
076300
076400*---------------------------------------------------------------
076500*    IMPRIME UNA LINEA DE DETALLE, CON QUIEBRE DE PAGINA
076600*    CUANDO SE ALCANZA EL MAXIMO DE LINEAS CONFIGURADO
076700*---------------------------------------------------------------
076800 6200-IMPRIMIR-DETALLE-I.
076900
077000     IF WS-LINEAS-EN-PAGINA >= WS-MAX-LINEAS-PAGINA THEN
077100        PERFORM 6000-ENCABEZADO-I THRU 6000-ENCABEZADO-F
077200     END-IF
077300
077400     MOVE SXT-NUMERO         TO WSL-NUMERO
077500     MOVE SXT-NOMBRE-DIRECTO TO WSL-NOMBRE
077600     MOVE SXT-ACTIVO         TO WSL-ACTIVO
078100     MOVE WS-SALDO-SOCIO      TO WSL-SALDO
078200     MOVE WS-PRESCRIPTA-SOCIO TO WSL-PRESCRIPTA
078250     MOVE WS-DONACIONES-SOCIO TO WSL-DONACIONES
078300
078400     WRITE REG-LISTADO FROM WS-LINEA-DETALLE
078500                        AFTER ADVANCING 1 LINES
078600     ADD 1 TO WS-LINEAS-EN-PAGINA.
078700
078800 6200-IMPRIMIR-DETALLE-F. EXIT.
078900
079000
079100*---------------------------------------------------------------
079200*    IMPRIME LA LINEA DE TOTALES GENERALES AL PIE DEL LISTADO
079300*---------------------------------------------------------------
079400 6900-IMPRIMIR-TOTALES-I.
079500
079600     MOVE WS-TOT-SOCIOS     TO WSL-TOT-SOCIOS
079700     MOVE WS-TOT-SALDO      TO WSL-TOT-SALDO
079800     MOVE WS-TOT-PRESCRIPTA TO WSL-TOT-PRESCR
079850     MOVE WS-TOT-DONACIONES TO WSL-TOT-DONACIONES
079900     MOVE CTL-CUOTAS-ALTA-CANT TO WSL-TOT-ALTAS
080000     MOVE CTL-CUOTAS-REV-CANT  TO WSL-TOT-REVERSOS
080100
080200     WRITE REG-LISTADO FROM WS-LINEA-TOTALES
080300                        AFTER ADVANCING 3 LINES.
080400
080500 6900-IMPRIMIR-TOTALES-F. EXIT.
080600
080700
080800*---------------------------------------------------------------
080900 9999-FINAL-I.
081000
081100     PERFORM 6900-IMPRIMIR-TOTALES-I THRU 6900-IMPRIMIR-TOTALES-F
081200
081300     CLOSE SOCEXT ASISAL CONFIG CTLTOT SALDOS LISTADO
081400
081500     DISPLAY '=============================================='
081600     DISPLAY 'PROGM51A - LISTADO DE CUOTAS TERMINADO'
081700     MOVE WS-TOT-SOCIOS TO WS-CANT-PRINT
081800     DISPLAY 'SOCIOS LISTADOS........: ' WS-CANT-PRINT.
081900
082000 9999-FINAL-F. EXIT.
