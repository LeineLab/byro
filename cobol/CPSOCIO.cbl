000100**************************************************************
000200*    COPY CPSOCIO.                                            *
000300*    LAYOUT ARCHIVO MAESTRO DE SOCIOS                         *
000400*    KC02788.ASOC9999.PADRON.SOCIOS                           *
000500*    LARGO 110 BYTES                                          *
000600*------------------------------------------------------------ *
000700*    HISTORIA:                                                *
000800*    16/03/1989 RVG  ALTA DEL LAYOUT (PADRON DE SOCIOS)       *
000900*    04/11/1991 RVG  SE AGREGA NOMBRE DIRECTO Y ORDEN         *
001000*    22/07/1994 HBM  SE AGREGA TIPO DE SOCIO (SOCIO/EXTERNO)  *
001100*    09/01/1999 LQP  REVISION Y2K - SIN CAMPOS DE FECHA AQUI  *
001200**************************************************************
001300 01  SOC-REGISTRO-SOCIO.
001400*        POSICION RELATIVA (01:06) CLAVE INTERNA DEL SOCIO
001500     03  SOC-ID                  PIC 9(06)    VALUE ZEROS.
001600*        POSICION RELATIVA (07:10) NUMERO DE SOCIO
001700*        PUEDE CONTENER LETRAS O QUEDAR EN BLANCO
001800     03  SOC-NUMERO              PIC X(10)    VALUE SPACES.
001900*        POSICION RELATIVA (17:40) NOMBRE COMPLETO DEL SOCIO
002000     03  SOC-NOMBRE              PIC X(40)    VALUE SPACES.
002100*        POSICION RELATIVA (57:20) NOMBRE DIRECTO (SALUDO)
002200*        SE DERIVA DE SOC-NOMBRE CUANDO VIENE EN BLANCO
002300     03  SOC-NOMBRE-DIRECTO      PIC X(20)    VALUE SPACES.
002400*        POSICION RELATIVA (77:20) NOMBRE DE ORDEN (LISTADOS)
002500*        SE DERIVA DE SOC-NOMBRE CUANDO VIENE EN BLANCO
002600     03  SOC-NOMBRE-ORDEN        PIC X(20)    VALUE SPACES.
002700*        POSICION RELATIVA (97:08) TIPO DE SOCIO
002800*        VALORES DE ARCHIVO (NO TRADUCIR) = MEMBER / EXTERNAL
002900*        SOLO SE PROCESAN LOS DE TIPO MEMBER EN ESTE BATCH
003000     03  SOC-TIPO                PIC X(08)    VALUE SPACES.
003100         88  SOC-TIPO-SOCIO          VALUE 'MEMBER  '.
003200         88  SOC-TIPO-EXTERNO        VALUE 'EXTERNAL'.
003300*        REDEFINE PARA VALIDAR SI SOC-NUMERO ES TODO NUMERICO
003400*        (USADO POR 2100-LEER-SOCIO-I PARA NUMERO SIGUIENTE)
003500     03  SOC-NUMERO-R REDEFINES SOC-NUMERO
003600                                 PIC 9(10).
003700*        POSICION RELATIVA (105:06) USO FUTURO
003800     03  FILLER                  PIC X(06)    VALUE SPACES.
