000100**************************************************************
000200*    COPY CPCUOTA.                                            *
000300*    LAYOUT ARCHIVO DE PERIODOS DE CUOTA POR SOCIO            *
000400*    KC02788.ASOC9999.PADRON.CUOTAS                           *
000500*    LARGO 30 BYTES - ORDENADO POR SOC-ID, CUO-INICIO         *
000600*------------------------------------------------------------ *
000700*    HISTORIA:                                                *
000800*    03/05/1990 RVG  ALTA DEL LAYOUT (PERIODOS DE CUOTA)      *
000900*    19/09/1996 HBM  SE AGREGA INTERVALO DE COBRO EN MESES    *
001000*    09/01/1999 LQP  REVISION Y2K - FECHAS YA VENIAN EN AAAAMMDD
001100**************************************************************
001200 01  CUO-REGISTRO-CUOTA.
001300*        POSICION RELATIVA (01:06) SOCIO DUEÑO DEL PERIODO
001400     03  CUO-SOCIO-ID            PIC 9(06)    VALUE ZEROS.
001500*        POSICION RELATIVA (07:08) INICIO DEL PERIODO AAAAMMDD
001600     03  CUO-INICIO              PIC 9(08)    VALUE ZEROS.
001700*        POSICION RELATIVA (15:08) FIN DEL PERIODO AAAAMMDD
001800*        CUO-FIN = 00000000 SIGNIFICA PERIODO ABIERTO
001900     03  CUO-FIN                 PIC 9(08)    VALUE ZEROS.
002000*        REDEFINE DE CUO-INICIO PARA TOMAR EL DIA DEL MES
002100*        (SE USA PARA EL CIERRE DE PERIODOS ABIERTOS)
002200     03  CUO-INICIO-AMD REDEFINES CUO-INICIO.
002300         05  CUO-INICIO-AAAA     PIC 9(04).
002400         05  CUO-INICIO-MM       PIC 9(02).
002500         05  CUO-INICIO-DD       PIC 9(02).
002600*        POSICION RELATIVA (23:08) IMPORTE DE LA CUOTA POR
002700*        INTERVALO - SIGNADO, 6 ENTEROS Y 2 DECIMALES
002800     03  CUO-IMPORTE             PIC S9(06)V99 COMP-3
002900                                              VALUE ZEROS.
003000*        POSICION RELATIVA (28:02) MESES ENTRE VENCIMIENTOS
003100*        VALORES VALIDOS = 01, 03, 06, 12
003200     03  CUO-INTERVALO           PIC 9(02)    VALUE ZEROS.
003300         88  CUO-INTERVALO-VALIDO   VALUES 01, 03, 06, 12.
003400*        POSICION RELATIVA (29:02) USO FUTURO
003500     03  FILLER                  PIC X(02)    VALUE SPACES.
