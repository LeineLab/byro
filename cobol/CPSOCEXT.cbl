000100**************************************************************
000200*    COPY CPSOCEXT.                                           *
000300*    LAYOUT ARCHIVO INTERMEDIO DE SOCIOS PROCESADOS           *
000400*    GENERADO POR PROGM50A - CONSUMIDO POR PROGM51A           *
000500*    KC02788.ASOC9999.TRABAJO.SOCEXT                          *
000600*    LARGO 90 BYTES - MISMO ORDEN QUE EL PADRON DE SOCIOS     *
000700*------------------------------------------------------------ *
000800*    HISTORIA:                                                *
000900*    04/06/1997 HBM  ALTA DEL LAYOUT (PASO DE PROGM50A A 51A) *
001000*    30/03/1998 LQP  SE AGREGA BANDERA DE SOCIO ACTIVO        *
001100**************************************************************
001200 01  SXT-REGISTRO-EXTRACTO.
001300*        POSICION RELATIVA (01:06) SOCIO
001400     03  SXT-SOCIO-ID            PIC 9(06)    VALUE ZEROS.
001500*        POSICION RELATIVA (07:10) NUMERO DE SOCIO
001600     03  SXT-NUMERO              PIC X(10)    VALUE SPACES.
001700*        POSICION RELATIVA (17:20) NOMBRE DIRECTO YA DERIVADO
001800     03  SXT-NOMBRE-DIRECTO      PIC X(20)    VALUE SPACES.
001900*        POSICION RELATIVA (37:20) NOMBRE DE ORDEN YA DERIVADO
002000     03  SXT-NOMBRE-ORDEN        PIC X(20)    VALUE SPACES.
002100*        POSICION RELATIVA (57:01) SOCIO ACTIVO A LA FECHA HOY
002200     03  SXT-ACTIVO              PIC X(01)    VALUE 'N'.
002300         88  SXT-ES-ACTIVO           VALUE 'Y'.
002400         88  SXT-NO-ES-ACTIVO        VALUE 'N'.
002500*        REDEFINE PARA IMPRESION DIRECTA DEL FLAG EN EL LISTADO
002600     03  SXT-ACTIVO-R REDEFINES SXT-ACTIVO
002700                                 PIC X(01).
002800*        POSICION RELATIVA (58:33) USO FUTURO
002900     03  FILLER                  PIC X(33)    VALUE SPACES.
