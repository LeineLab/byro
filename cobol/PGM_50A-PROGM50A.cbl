000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM50A.
000300 AUTHOR. H. B. MERCADO.
000400 INSTALLATION. DEPTO SISTEMAS - AREA SOCIOS.
000500 DATE-WRITTEN. 11/02/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
000800**************************************************************
000900*    PROGM50A                                                *
001000*    ==========                                               *
001100*    GENERACION DEL CALENDARIO DE CUOTAS DE CADA SOCIO Y      *
001200*    CONCILIACION CONTRA EL MAYOR DE ASIENTOS.                *
001300*                                                              *
001400*    - LEE EL PADRON DE SOCIOS (SOCIOS), LOS PERIODOS DE      *
001500*      CUOTA DE CADA UNO (CUOTAS), EL MAYOR DE ASIENTOS       *
001600*      (ASIENTOS) Y LOS PARAMETROS DE LA CORRIDA (CONFIG).    *
001700*    - PARA CADA SOCIO DE TIPO MEMBER CALCULA EL CALENDARIO   *
001800*      DE VENCIMIENTOS ESPERADOS DE CADA PERIODO DE CUOTA.    *
001900*    - CONCILIA LOS VENCIMIENTOS ESPERADOS CONTRA LOS         *
002000*      ASIENTOS YA CONTABILIZADOS: REVERSA LOS INCORRECTOS Y  *
002100*      LOS QUE QUEDARON FUERA DE TODO PERIODO DE CUOTA, Y     *
002200*      CONTABILIZA LOS QUE FALTAN.                            *
002300*    - DEJA GRABADO EL MAYOR DE ASIENTOS ACTUALIZADO          *
002400*      (ASISAL), UN EXTRACTO DE SOCIOS PROCESADOS CON SU      *
002500*      CONDICION DE ACTIVO Y NOMBRES DERIVADOS (SOCEXT) Y UN  *
002600*      REGISTRO DE CONTROL DE LA CORRIDA (CTLTOT) PARA QUE    *
002700*      LOS CONSUMA PROGM51A.                                  *
002800*    - DE PASO, DETERMINA EL PROXIMO NUMERO DE SOCIO A        *
002900*      ASIGNAR (MAYOR NUMERO DE SOCIO TODO NUMERICO + 1).     *
003000*--------------------------------------------------------------
003100*    HISTORIA DE MODIFICACIONES:
003200*    11/02/1992 HBM  ALTA DEL PROGRAMA                        *
003300*    04/09/1993 HBM  SE AGREGA CALCULO DE SOCIO ACTIVO         *
003400*    30/07/1995 RVG  SE AGREGA DERIVACION DE NOMBRES           *
003500*    27/06/1997 LQP  SE AGREGA RECONCILIACION DE ASIENTOS      *
003600*                    CONTRA MAYOR (ALTA/REVERSO); SE GENERA    *
003700*                    EL EXTRACTO SOCEXT PARA PROGM51A          *
003800*    04/06/1997 LQP  SE AGREGA EL REGISTRO DE CONTROL CTLTOT   *
003900*    15/01/1999 LQP  REVISION Y2K - FECHAS AAAAMMDD EN TODOS   *
004000*                    LOS ARCHIVOS, SIN VENTANAS DE SIGLO       *
004100*    22/03/1999 LQP  SE CORRIGE EL CORTE DE ASIENTOS FUERA DE  *
004200*                    TODO PERIODO (QUEDABAN SIN REVERSAR)      *
004300*    08/11/2001 DTV  TCKT AS-0114 - SE ORDENA EL MAYOR DE      *
004400*                    ASIENTOS DE CADA SOCIO ANTES DE GRABAR    *
004500*    19/05/2004 DTV  TCKT AS-0233 - LIMITE DE CUOTAS POR SOCIO *
004600*                    ELEVADO DE 24 A 40 (SOCIOS MUY ANTIGUOS)  *
004700*    02/02/2007 MCQ  TCKT AS-0301 - SE ACLARA COMENTARIO DE    *
004800*                    ASI-CLASE (EN RANGO / FUERA DE RANGO)     *
004810*    14/09/2009 LQP  TCKT AS-0356 - LA BUSQUEDA DE CONTRAPAR-  *
004820*                    TIDA EN 4215 CORTABA RECIEN AL FINAL DE   *
004830*                    LA TABLA Y PODIA REVERSAR DE MAS CUANDO   *
004840*                    DOS ASIENTOS COINCIDIAN EN FECHA E IMPORTE*
004900**************************************************************
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT SOCIOS   ASSIGN DDSOCIOS
006100            FILE STATUS IS FS-SOCIOS.
006200
006300     SELECT CUOTAS   ASSIGN DDCUOTAS
006400            FILE STATUS IS FS-CUOTAS.
006500
006600     SELECT ASIENTOS ASSIGN DDASIENT
006700            FILE STATUS IS FS-ASIENT.
006800
006900     SELECT CONFIG   ASSIGN DDCONFIG
007000            FILE STATUS IS FS-CONFIG.
007100
007200     SELECT ASISAL   ASSIGN DDASISAL
007300            FILE STATUS IS FS-ASISAL.
007400
007500     SELECT SOCEXT   ASSIGN DDSOCEXT
007600            FILE STATUS IS FS-SOCEXT.
007700
007800     SELECT CTLTOT   ASSIGN DDCTLTOT
007900            FILE STATUS IS FS-CTLTOT.
008000
008100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  SOCIOS
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800 01  REG-SOCIOS              PIC X(110).
008900
009000 FD  CUOTAS
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-CUOTAS               PIC X(31).
009400
009500 FD  ASIENTOS
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-ASIENTOS             PIC X(27).
009900
010000 FD  CONFIG
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-CONFIG               PIC X(30).
010400
010500 FD  ASISAL
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-ASISAL               PIC X(27).
010900
011000 FD  SOCEXT
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORDING MODE IS F.
011300 01  REG-SOCEXT               PIC X(90).
011400
011500 FD  CTLTOT
011600     BLOCK CONTAINS 0 RECORDS
011700     RECORDING MODE IS F.
011800 01  REG-CTLTOT               PIC X(20).
011900
012000 WORKING-STORAGE SECTION.
012100*=======================*
012200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012300
012400*----------- ARCHIVOS -------------------------------------------
012500 77  FS-SOCIOS                PIC XX      VALUE SPACES.
012600     88  FS-SOCIOS-FIN                    VALUE '10'.
012700 77  FS-CUOTAS                PIC XX      VALUE SPACES.
012800     88  FS-CUOTAS-FIN                    VALUE '10'.
012900 77  FS-ASIENT                PIC XX      VALUE SPACES.
013000     88  FS-ASIENT-FIN                    VALUE '10'.
013100 77  FS-CONFIG                PIC XX      VALUE SPACES.
013200 77  FS-ASISAL                PIC XX      VALUE SPACES.
013300 77  FS-SOCEXT                PIC XX      VALUE SPACES.
013400 77  FS-CTLTOT                PIC XX      VALUE SPACES.
013500
013600 77  WS-STATUS-FIN             PIC X      VALUE 'N'.
013700     88  WS-FIN-LECTURA                    VALUE 'Y'.
013800     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
013850 77  WS-CONTRAPARTIDA-HALLADA  PIC X      VALUE 'N'.
013860     88  WS-YA-HALLADA                     VALUE 'Y'.
013870     88  WS-AUN-NO-HALLADA                 VALUE 'N'.
013900
014000*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////
014100*    COPY CPSOCIO.
014200 01  WS-REG-SOCIO.
014300     03  SOC-ID                  PIC 9(06)    VALUE ZEROS.
014400     03  SOC-NUMERO              PIC X(10)    VALUE SPACES.
014500     03  SOC-NOMBRE              PIC X(40)    VALUE SPACES.
014600     03  SOC-NOMBRE-DIRECTO      PIC X(20)    VALUE SPACES.
014700     03  SOC-NOMBRE-ORDEN        PIC X(20)    VALUE SPACES.
014800     03  SOC-TIPO                PIC X(08)    VALUE SPACES.
014900         88  SOC-TIPO-SOCIO          VALUE 'MEMBER  '.
015000         88  SOC-TIPO-EXTERNO        VALUE 'EXTERNAL'.
015100     03  SOC-NUMERO-R REDEFINES SOC-NUMERO
015200                                 PIC 9(10).
015300     03  FILLER                  PIC X(06)    VALUE SPACES.
015400
015500*    COPY CPCUOTA.
015600 01  WS-REG-CUOTA.
015700     03  CUO-SOCIO-ID            PIC 9(06)    VALUE ZEROS.
015800     03  CUO-INICIO              PIC 9(08)    VALUE ZEROS.
015900     03  CUO-FIN                 PIC 9(08)    VALUE ZEROS.
016000     03  CUO-INICIO-AMD REDEFINES CUO-INICIO.
016100         05  CUO-INICIO-AAAA     PIC 9(04).
016200         05  CUO-INICIO-MM       PIC 9(02).
016300         05  CUO-INICIO-DD       PIC 9(02).
016400     03  CUO-IMPORTE             PIC S9(06)V99 COMP-3
016500                                              VALUE ZEROS.
016600     03  CUO-INTERVALO           PIC 9(02)    VALUE ZEROS.
016700     03  FILLER                  PIC X(02)    VALUE SPACES.
016800
016900*    COPY CPASIENTO.
017000 01  WS-REG-ASIENTO.
017100     03  ASI-SOCIO-ID            PIC 9(06)    VALUE ZEROS.
017200     03  ASI-FECHA-VALOR         PIC 9(08)    VALUE ZEROS.
017300     03  ASI-LADO                PIC X(01)    VALUE SPACES.
017400         88  ASI-LADO-DEBITO         VALUE 'D'.
017500         88  ASI-LADO-CREDITO        VALUE 'C'.
017600     03  ASI-CUENTA              PIC X(04)    VALUE SPACES.
017700         88  ASI-CTA-FEES            VALUE 'FEES'.
017800         88  ASI-CTA-RECV            VALUE 'RECV'.
017900         88  ASI-CTA-DONA            VALUE 'DONA'.
018000     03  ASI-IMPORTE             PIC S9(06)V99 COMP-3
018100                                              VALUE ZEROS.
018200     03  ASI-REVERSADO           PIC X(01)    VALUE 'N'.
018300         88  ASI-ES-REVERSADO        VALUE 'Y'.
018400         88  ASI-NO-REVERSADO        VALUE 'N'.
018500     03  FILLER                  PIC X(02)    VALUE SPACES.
018600
018700*    COPY CPCONFIG.
018800 01  WS-REG-CONFIG.
018900     03  CFG-INICIO-CONTABLE     PIC 9(08)    VALUE ZEROS.
019000     03  CFG-MESES-PRESCRIPCION  PIC 9(03)    VALUE ZEROS.
019100     03  CFG-MODO-NOM-ORDEN      PIC X(05)    VALUE SPACES.
019150         88  CFG-ORDEN-PRIMERA       VALUE 'FIRST'.
019160         88  CFG-ORDEN-ULTIMA        VALUE 'LAST '.
019200     03  CFG-MODO-NOM-DIRECTO    PIC X(05)    VALUE SPACES.
019250         88  CFG-DIRECTO-PRIMERA     VALUE 'FIRST'.
019260         88  CFG-DIRECTO-ULTIMA      VALUE 'LAST '.
019500     03  CFG-HOY                 PIC 9(08)    VALUE ZEROS.
019600     03  CFG-HOY-AMD REDEFINES CFG-HOY.
019700         05  CFG-HOY-AAAA        PIC 9(04).
019800         05  CFG-HOY-MM          PIC 9(02).
019900         05  CFG-HOY-DD          PIC 9(02).
020000     03  FILLER                  PIC X(01)    VALUE SPACES.
020100
020200*    COPY CPSOCEXT.
020300 01  WS-REG-SOCEXT.
020400     03  SXT-SOCIO-ID            PIC 9(06)    VALUE ZEROS.
020500     03  SXT-NUMERO              PIC X(10)    VALUE SPACES.
020600     03  SXT-NOMBRE-DIRECTO      PIC X(20)    VALUE SPACES.
020700     03  SXT-NOMBRE-ORDEN        PIC X(20)    VALUE SPACES.
020800     03  SXT-ACTIVO              PIC X(01)    VALUE 'N'.
020900         88  SXT-ES-ACTIVO           VALUE 'Y'.
021000     03  FILLER                  PIC X(33)    VALUE SPACES.
021100
021200*    COPY CPCTRL.
021300 01  WS-REG-CTLTOT.
021400     03  CTL-SOCIOS-CANT         PIC 9(05)    VALUE ZEROS.
021500     03  CTL-CUOTAS-ALTA-CANT    PIC 9(05)    VALUE ZEROS.
021600     03  CTL-CUOTAS-REV-CANT     PIC 9(05)    VALUE ZEROS.
021700     03  FILLER                  PIC X(05)    VALUE SPACES.
021800*//////////////////////////////////////////////////////////////
021900
022000*----------- CLAVE DE CORTE POR SOCIO ---------------------------
022100 77  WS-SOC-ID-ACTUAL          PIC 9(06)   COMP  VALUE ZERO.
022200
022300*----------- TABLA DE PERIODOS DE CUOTA DEL SOCIO ---------------
022400 01  WS-TAB-CUOTAS.
022500     03  WS-CUOTA OCCURS 40 TIMES INDEXED BY WS-IX-CUO.
022600         05  WS-CUO-IMPORTE      PIC S9(06)V99 COMP-3.
022700         05  WS-CUO-INTERVALO    PIC 9(02)     COMP.
022800         05  WS-CUO-EFEC-INICIO  PIC 9(08)     COMP.
022900         05  WS-CUO-EFEC-FIN     PIC 9(08)     COMP.
023000 77  WS-CUO-CANT               PIC 9(02)   COMP  VALUE ZERO.
023100
023200*----------- TABLA DE VENCIMIENTOS ESPERADOS (UNION) ------------
023300 01  WS-TAB-DUE.
023400     03  WS-DUE OCCURS 150 TIMES INDEXED BY WS-IX-DUE.
023500         05  WS-DUE-FECHA        PIC 9(08)     COMP.
023600         05  WS-DUE-IMPORTE      PIC S9(06)V99 COMP-3.
023700         05  WS-DUE-EMPAREJADO   PIC X.
023800 77  WS-DUE-CANT               PIC 9(03)   COMP  VALUE ZERO.
023900
024000*----------- TABLA DE ASIENTOS DEL SOCIO EN CURSO ----------------
024100 01  WS-TAB-ASIENTOS.
024200     03  WS-ASI OCCURS 300 TIMES INDEXED BY WS-IX-ASI.
024300         05  WS-ASI-FECHA        PIC 9(08)     COMP.
024400         05  WS-ASI-LADO         PIC X.
024500         05  WS-ASI-CUENTA       PIC X(04).
024600         05  WS-ASI-IMPORTE      PIC S9(06)V99 COMP-3.
024700         05  WS-ASI-REVERSADO    PIC X.
024800*            ASI-CLASE: 'R' = CANDIDATO EN RANGO DE ALGUN
024900*            PERIODO DE CUOTA; 'F' = FUERA DE TODO PERIODO;
025000*            SPACE = NO ES CANDIDATO (NO ES CREDITO A FEES)
025100         05  WS-ASI-CLASE        PIC X.
025200 77  WS-ASI-CANT               PIC 9(03)   COMP  VALUE ZERO.
025300
025400*----------- ACUMULADORES DE LA CORRIDA --------------------------
025500 77  WS-NUMERO-MAX             PIC 9(10)   COMP  VALUE ZERO.
025600 77  WS-SOCIOS-CANT            PIC 9(05)   COMP  VALUE ZERO.
025700 77  WS-CUOTAS-ALTA-CANT       PIC 9(05)   COMP  VALUE ZERO.
025800 77  WS-CUOTAS-REV-CANT        PIC 9(05)   COMP  VALUE ZERO.
025900 77  WS-NUMERO-PRINT           PIC ZZZZZZZZZ9.
026000 77  WS-CANT-PRINT             PIC ZZZZ9.
026100
026200*----------- ARITMETICA DE FECHAS (SUMAR/RESTAR MESES) ----------
026300 01  WS-FECHA-BASE.
026400     03  WS-FB-AAAA              PIC 9(04)     COMP.
026500     03  WS-FB-MM                PIC 9(02)     COMP.
026600     03  WS-FB-DD                PIC 9(02)     COMP.
026700 01  WS-FECHA-RESULTADO.
026800     03  WS-FR-AAAA              PIC 9(04)     COMP.
026900     03  WS-FR-MM                PIC 9(02)     COMP.
027000     03  WS-FR-DD                PIC 9(02)     COMP.
027100 77  WS-FECHA-RESULTADO-N      PIC 9(08)   COMP.
027200 77  WS-MESES-A-SUMAR          PIC S9(04)  COMP  VALUE ZERO.
027300 77  WS-TOTAL-MESES            PIC S9(06)  COMP  VALUE ZERO.
027400 77  WS-ULTIMO-DIA-MES         PIC 9(02)   COMP  VALUE ZERO.
027500 77  WS-ES-BISIESTO            PIC X             VALUE 'N'.
027600     88  WS-ANIO-BISIESTO                        VALUE 'Y'.
027700 77  WS-BIS-COCIENTE           PIC 9(06)   COMP  VALUE ZERO.
027800 77  WS-BIS-RESTO              PIC 9(04)   COMP  VALUE ZERO.
027900
028000*----------- DERIVACION DE NOMBRES -------------------------------
028100 01  WS-NOMBRE-DE-TRABAJO      PIC X(40).
028200 01  WS-TAB-PALABRAS.
028300     03  WS-PALABRA OCCURS 12 TIMES PIC X(20).
028400 77  WS-PALABRA-CANT           PIC 9(02)   COMP  VALUE ZERO.
028500 77  WS-PTR-UNSTRING           PIC 9(02)   COMP  VALUE 1.
028600
028700 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
028800
028900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
029000 PROCEDURE DIVISION.
029100
029200 MAIN-PROGRAM-INICIO.
029300
029400     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
029500     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
029600                               UNTIL WS-FIN-LECTURA
029700     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
029800
029900 MAIN-PROGRAM-FINAL. GOBACK.
030000
030100
030200*---------------------------------------------------------------
030300 1000-INICIO-I.
030400
030500     SET WS-NO-FIN-LECTURA TO TRUE
030600
030700     OPEN INPUT  SOCIOS
030800     OPEN INPUT  CUOTAS
030900     OPEN INPUT  ASIENTOS
031000     OPEN INPUT  CONFIG
031100     OPEN OUTPUT ASISAL
031200     OPEN OUTPUT SOCEXT
031300     OPEN OUTPUT CTLTOT
031400
031500     IF FS-SOCIOS NOT EQUAL '00' THEN
031600        DISPLAY '* ERROR EN OPEN SOCIOS = ' FS-SOCIOS
031700        MOVE 9999 TO RETURN-CODE
031800        SET WS-FIN-LECTURA TO TRUE
031900     END-IF
032000
032100     PERFORM 1100-LEER-CONFIG-I THRU 1100-LEER-CONFIG-F
032200
032300     IF WS-NO-FIN-LECTURA THEN
032400        PERFORM 2100-LEER-SOCIO-I    THRU 2100-LEER-SOCIO-F
032500        PERFORM 2150-LEER-CUOTA-I    THRU 2150-LEER-CUOTA-F
032600        PERFORM 2170-LEER-ASIENTO-I  THRU 2170-LEER-ASIENTO-F
032700     END-IF.
032800
032900 1000-INICIO-F. EXIT.
033000
033100
033200*---------------------------------------------------------------
033300 1100-LEER-CONFIG-I.
033400
033500     READ CONFIG INTO WS-REG-CONFIG
033600
033700     IF FS-CONFIG NOT EQUAL '00' THEN
033800        DISPLAY '* ERROR EN LECTURA DE CONFIG = ' FS-CONFIG
033900        MOVE 9999 TO RETURN-CODE
034000        SET WS-FIN-LECTURA TO TRUE
034100     END-IF.
034200
034300 1100-LEER-CONFIG-F. EXIT.
034400
034500
034600*---------------------------------------------------------------
034700 2000-PROCESO-I.
034800
034900     MOVE SOC-ID TO WS-SOC-ID-ACTUAL
035000
035100     PERFORM 2200-CARGAR-CUOTAS-I   THRU 2200-CARGAR-CUOTAS-F
035200     PERFORM 2250-CARGAR-ASIENTOS-I THRU 2250-CARGAR-ASIENTOS-F
035300
035400     IF SOC-TIPO-SOCIO THEN
035500        PERFORM 2400-SOCIO-ACTIVO-I    THRU 2400-SOCIO-ACTIVO-F
035600        PERFORM 2500-DERIVAR-NOMBRES-I THRU 2500-DERIVAR-NOMBRES-F
035700        PERFORM 3000-GENERAR-CUOTAS-I  THRU 3000-GENERAR-CUOTAS-F
035800        PERFORM 4000-CONCILIAR-I       THRU 4000-CONCILIAR-F
035900        PERFORM 4800-ORDENAR-ASIENTOS-I
036000                                    THRU 4800-ORDENAR-ASIENTOS-F
036100        ADD 1 TO WS-SOCIOS-CANT
036200     END-IF
036300
036400     PERFORM 4900-GRABAR-ASIENTOS-I THRU 4900-GRABAR-ASIENTOS-F
036500
036600     IF SOC-TIPO-SOCIO THEN
036700        PERFORM 4950-GRABAR-EXTRACTO-I
036800                                    THRU 4950-GRABAR-EXTRACTO-F
036900     END-IF
037000
037100     PERFORM 2100-LEER-SOCIO-I THRU 2100-LEER-SOCIO-F.
037200
037300 2000-PROCESO-F. EXIT.
037400
037500
037600*---------------------------------------------------------------
037700*    LECTURA DEL PADRON DE SOCIOS, CON ACTUALIZACION DEL
037800*    NUMERO DE SOCIO MAXIMO TODO NUMERICO (UNIDAD MEMBER-NUMBER)
037900*---------------------------------------------------------------
038000 2100-LEER-SOCIO-I.
038100
038200     READ SOCIOS INTO WS-REG-SOCIO
038300
038400     EVALUATE FS-SOCIOS
038500        WHEN '00'
038600           IF SOC-NUMERO IS NUMERIC THEN
038700              IF SOC-NUMERO-R > WS-NUMERO-MAX THEN
038800                 MOVE SOC-NUMERO-R TO WS-NUMERO-MAX
038900              END-IF
039000           END-IF
039100        WHEN '10'
039200           SET WS-FIN-LECTURA TO TRUE
039300           MOVE 999999 TO SOC-ID
039400        WHEN OTHER
039500           DISPLAY '* ERROR EN LECTURA DE SOCIOS = ' FS-SOCIOS
039600           MOVE 9999 TO RETURN-CODE
039700           SET WS-FIN-LECTURA TO TRUE
039800           MOVE 999999 TO SOC-ID
039900     END-EVALUATE.
040000
040100 2100-LEER-SOCIO-F. EXIT.
040200
040300
040400*---------------------------------------------------------------
040500 2150-LEER-CUOTA-I.
040600
040700     READ CUOTAS INTO WS-REG-CUOTA
040800
040900     EVALUATE FS-CUOTAS
041000        WHEN '00'
041100           CONTINUE
041200        WHEN '10'
041300           SET FS-CUOTAS-FIN TO TRUE
041400           MOVE 999999 TO CUO-SOCIO-ID
041500        WHEN OTHER
041600           DISPLAY '* ERROR EN LECTURA DE CUOTAS = ' FS-CUOTAS
041700           MOVE 9999 TO RETURN-CODE
041800           SET WS-FIN-LECTURA TO TRUE
041900           MOVE 999999 TO CUO-SOCIO-ID
042000     END-EVALUATE.
042100
042200 2150-LEER-CUOTA-F. EXIT.
042300
042400
042500*---------------------------------------------------------------
042600 2170-LEER-ASIENTO-I.
042700
042800     READ ASIENTOS INTO WS-REG-ASIENTO
042900
043000     EVALUATE FS-ASIENT
043100        WHEN '00'
043200           CONTINUE
043300        WHEN '10'
043400           SET FS-ASIENT-FIN TO TRUE
043500           MOVE 999999 TO ASI-SOCIO-ID
043600        WHEN OTHER
043700           DISPLAY '* ERROR EN LECTURA DE ASIENTOS = ' FS-ASIENT
043800           MOVE 9999 TO RETURN-CODE
043900           SET WS-FIN-LECTURA TO TRUE
044000           MOVE 999999 TO ASI-SOCIO-ID
044100     END-EVALUATE.
044200
044300 2170-LEER-ASIENTO-F. EXIT.
044400
044500
044600*---------------------------------------------------------------
044700*    JUNTA EN LA TABLA WS-TAB-CUOTAS TODOS LOS PERIODOS DE
044800*    CUOTA DEL SOCIO EN CURSO (CUOTAS VIENE ORDENADO POR
044900*    SOCIO, INICIO) Y CALCULA EL RANGO EFECTIVO DE CADA UNO
045000*---------------------------------------------------------------
045100 2200-CARGAR-CUOTAS-I.
045200
045300     MOVE ZERO TO WS-CUO-CANT
045400
045500     PERFORM 2210-CARGAR-UNA-CUOTA-I THRU 2210-CARGAR-UNA-CUOTA-F
045600        UNTIL CUO-SOCIO-ID NOT EQUAL WS-SOC-ID-ACTUAL
045700           OR FS-CUOTAS-FIN.
045800
045900 2200-CARGAR-CUOTAS-F. EXIT.
046000
046100
046200*---------------------------------------------------------------
046300 2210-CARGAR-UNA-CUOTA-I.
046400
046500     IF WS-CUO-CANT < 40 THEN
046600        ADD 1 TO WS-CUO-CANT
046700        SET WS-IX-CUO TO WS-CUO-CANT
046800        PERFORM 2300-EFECTIVO-CUOTA-I
046900                                 THRU 2300-EFECTIVO-CUOTA-F
047000     ELSE
047100        DISPLAY '* TABLA DE CUOTAS LLENA PARA SOCIO '
047200                WS-SOC-ID-ACTUAL
047300     END-IF
047400     PERFORM 2150-LEER-CUOTA-I THRU 2150-LEER-CUOTA-F.
047500
047600 2210-CARGAR-UNA-CUOTA-F. EXIT.
047700
047800
047900*---------------------------------------------------------------
048000*    CALCULA EL INICIO Y FIN EFECTIVOS DE UN PERIODO DE CUOTA
048100*    (UNIDAD DUE-SCHEDULE, PASO 1 Y 2)
048200*---------------------------------------------------------------
048300 2300-EFECTIVO-CUOTA-I.
048400
048500     MOVE CUO-IMPORTE   TO WS-CUO-IMPORTE (WS-IX-CUO)
048600     MOVE CUO-INTERVALO TO WS-CUO-INTERVALO (WS-IX-CUO)
048700
048800*    PASO 1: INICIO EFECTIVO = MAYOR ENTRE CUO-INICIO Y
048900*    CFG-INICIO-CONTABLE (SI ESTA CONFIGURADO)
049000     MOVE CUO-INICIO TO WS-CUO-EFEC-INICIO (WS-IX-CUO)
049100     IF CFG-INICIO-CONTABLE > ZERO
049200        AND CFG-INICIO-CONTABLE > CUO-INICIO THEN
049300        MOVE CFG-INICIO-CONTABLE
049400                          TO WS-CUO-EFEC-INICIO (WS-IX-CUO)
049500     END-IF
049600
049700*    PASO 2: FIN EFECTIVO = CUO-FIN SI ESTA INFORMADO;
049800*    SI NO, ANIO/MES DE HOY CON EL DIA DE CUO-INICIO,
049900*    AJUSTADO AL ULTIMO DIA DEL MES SI NO EXISTE
050000     IF CUO-FIN NOT EQUAL ZERO THEN
050100        MOVE CUO-FIN TO WS-CUO-EFEC-FIN (WS-IX-CUO)
050200     ELSE
050300        MOVE CFG-HOY-AAAA TO WS-FB-AAAA
050400        MOVE CFG-HOY-MM   TO WS-FB-MM
050500        PERFORM 3150-ULTIMO-DIA-MES-I THRU 3150-ULTIMO-DIA-MES-F
050600        IF CUO-INICIO-DD > WS-ULTIMO-DIA-MES THEN
050700           MOVE WS-ULTIMO-DIA-MES TO WS-FB-DD
050800        ELSE
050900           MOVE CUO-INICIO-DD TO WS-FB-DD
051000        END-IF
051100        COMPUTE WS-CUO-EFEC-FIN (WS-IX-CUO) =
051200              WS-FB-AAAA * 10000 + WS-FB-MM * 100 + WS-FB-DD
051300     END-IF.
051400
051500 2300-EFECTIVO-CUOTA-F. EXIT.
051600
051700
051800*---------------------------------------------------------------
051900*    JUNTA EN LA TABLA WS-TAB-ASIENTOS TODOS LOS ASIENTOS DEL
052000*    SOCIO EN CURSO (ASIENTOS VIENE ORDENADO POR SOCIO,
052100*    FECHA DE VALOR) Y CLASIFICA LOS CANDIDATOS A LIABILITY
052200*---------------------------------------------------------------
052300 2250-CARGAR-ASIENTOS-I.
052400
052500     MOVE ZERO TO WS-ASI-CANT
052600
052700     PERFORM 2260-CARGAR-UN-ASIENTO-I THRU 2260-CARGAR-UN-ASIENTO-F
052800        UNTIL ASI-SOCIO-ID NOT EQUAL WS-SOC-ID-ACTUAL
052900           OR FS-ASIENT-FIN.
053000
053100 2250-CARGAR-ASIENTOS-F. EXIT.
053200
053300
053400*---------------------------------------------------------------
053500 2260-CARGAR-UN-ASIENTO-I.
053600
053700     IF WS-ASI-CANT < 300 THEN
053800        ADD 1 TO WS-ASI-CANT
053900        SET WS-IX-ASI TO WS-ASI-CANT
054000        MOVE ASI-FECHA-VALOR TO WS-ASI-FECHA (WS-IX-ASI)
054100        MOVE ASI-LADO        TO WS-ASI-LADO  (WS-IX-ASI)
054200        MOVE ASI-CUENTA      TO WS-ASI-CUENTA(WS-IX-ASI)
054300        MOVE ASI-IMPORTE     TO WS-ASI-IMPORTE(WS-IX-ASI)
054400        MOVE ASI-REVERSADO   TO WS-ASI-REVERSADO(WS-IX-ASI)
054500        MOVE SPACE           TO WS-ASI-CLASE (WS-IX-ASI)
054600     ELSE
054700        DISPLAY '* TABLA DE ASIENTOS LLENA PARA SOCIO '
054800                WS-SOC-ID-ACTUAL
054900     END-IF
055000     PERFORM 2170-LEER-ASIENTO-I THRU 2170-LEER-ASIENTO-F.
055100
055200 2260-CARGAR-UN-ASIENTO-F. EXIT.
055300
055400
055500*---------------------------------------------------------------
055600*    UNIDAD ACTIVE-STATUS: EL SOCIO ES ACTIVO SI ALGUN PERIODO
055700*    DE CUOTA (RANGO EFECTIVO) CUBRE HOY.  EL RECORTE POR INICIO
055800*    CONTABLE SOLO ACHICA EL INICIO, NUNCA EL FIN, ASI QUE EL
055900*    RANGO EFECTIVO GUARDADO EN LA TABLA SIRVE TAL CUAL PARA
056000*    ESTA PRUEBA.
056100*---------------------------------------------------------------
056200 2400-SOCIO-ACTIVO-I.
056300
056400     MOVE 'N' TO SXT-ACTIVO
056500     PERFORM 2410-VERIFICAR-CUOTA-ACTIVA-I
056600                            THRU 2410-VERIFICAR-CUOTA-ACTIVA-F
056700        VARYING WS-IX-CUO FROM 1 BY 1
056800           UNTIL WS-IX-CUO > WS-CUO-CANT.
056900
057000 2400-SOCIO-ACTIVO-F. EXIT.
057100
057200
057300*---------------------------------------------------------------
057400 2410-VERIFICAR-CUOTA-ACTIVA-I.
057500
057600     IF WS-CUO-EFEC-INICIO (WS-IX-CUO) <= CFG-HOY
057700        AND WS-CUO-EFEC-FIN (WS-IX-CUO) >= CFG-HOY THEN
057800        MOVE 'Y' TO SXT-ACTIVO
057900     END-IF.
058000
058100 2410-VERIFICAR-CUOTA-ACTIVA-F. EXIT.
058200
058300
058400*---------------------------------------------------------------
058500*    UNIDAD NAME-DERIVATION: COMPLETA NOMBRE-DIRECTO Y
058600*    NOMBRE-ORDEN CUANDO VIENEN EN BLANCO, TOMANDO LA PRIMERA
058700*    O LA ULTIMA PALABRA DE SOC-NOMBRE SEGUN CONFIGURACION
058800*---------------------------------------------------------------
058900 2500-DERIVAR-NOMBRES-I.
059000
059100     IF SOC-NOMBRE-DIRECTO EQUAL SPACES
059200        OR SOC-NOMBRE-ORDEN EQUAL SPACES THEN
059300        PERFORM 2550-PARTIR-NOMBRE-I THRU 2550-PARTIR-NOMBRE-F
059400     END-IF
059500
059600     IF SOC-NOMBRE-DIRECTO EQUAL SPACES THEN
059700        IF CFG-DIRECTO-PRIMERA THEN
059800           MOVE WS-PALABRA (1) TO SOC-NOMBRE-DIRECTO
059900        ELSE
060000           MOVE WS-PALABRA (WS-PALABRA-CANT)
060100                               TO SOC-NOMBRE-DIRECTO
060200        END-IF
060300     END-IF
060400
060500     IF SOC-NOMBRE-ORDEN EQUAL SPACES THEN
060600        IF CFG-ORDEN-PRIMERA THEN
060700           MOVE WS-PALABRA (1) TO SOC-NOMBRE-ORDEN
060800        ELSE
060900           MOVE WS-PALABRA (WS-PALABRA-CANT)
061000                               TO SOC-NOMBRE-ORDEN
061100        END-IF
061200     END-IF.
061300
061400 2500-DERIVAR-NOMBRES-F. EXIT.
061500
061600
061700*---------------------------------------------------------------
061800 2550-PARTIR-NOMBRE-I.
061900
062000     MOVE SPACES TO WS-TAB-PALABRAS
062100     MOVE 0      TO WS-PALABRA-CANT
062200     MOVE 1      TO WS-PTR-UNSTRING
062300     MOVE SOC-NOMBRE TO WS-NOMBRE-DE-TRABAJO
062400
062500     PERFORM 2560-PARTIR-UNA-PALABRA-I THRU 2560-PARTIR-UNA-PALABRA-F
062600        VARYING WS-PALABRA-CANT FROM 1 BY 1
062700           UNTIL WS-PTR-UNSTRING > 40
062800              OR WS-PALABRA-CANT > 12
062900
063000     IF WS-PALABRA-CANT < 1 THEN
063100        MOVE 1 TO WS-PALABRA-CANT
063200     END-IF.
063300
063400 2550-PARTIR-NOMBRE-F. EXIT.
063500
063600
063700*---------------------------------------------------------------
063800 2560-PARTIR-UNA-PALABRA-I.
063900
064000     UNSTRING WS-NOMBRE-DE-TRABAJO DELIMITED BY ALL SPACES
064100        INTO WS-PALABRA (WS-PALABRA-CANT)
064200        WITH POINTER WS-PTR-UNSTRING
064300     END-UNSTRING
064400     IF WS-PALABRA (WS-PALABRA-CANT) EQUAL SPACES THEN
064500        SUBTRACT 1 FROM WS-PALABRA-CANT
064600        MOVE 41 TO WS-PTR-UNSTRING
064700     END-IF.
064800
064900 2560-PARTIR-UNA-PALABRA-F. EXIT.
065000
065100
065200*---------------------------------------------------------------
065300*    UNIDAD DUE-SCHEDULE (PASO 3): PARA CADA PERIODO DE CUOTA
065400*    CON IMPORTE DISTINTO DE CERO, GENERA LOS VENCIMIENTOS Y
065500*    LOS UNE (SIN DUPLICADOS) A LA TABLA WS-TAB-DUE
065600*---------------------------------------------------------------
065700 3000-GENERAR-CUOTAS-I.
065800
065900     MOVE ZERO TO WS-DUE-CANT
066000
066100     PERFORM 3010-GENERAR-SI-CORRESPONDE-I
066200                            THRU 3010-GENERAR-SI-CORRESPONDE-F
066300        VARYING WS-IX-CUO FROM 1 BY 1
066400           UNTIL WS-IX-CUO > WS-CUO-CANT.
066500
066600 3000-GENERAR-CUOTAS-F. EXIT.
066700
066800
066900*---------------------------------------------------------------
067000 3010-GENERAR-SI-CORRESPONDE-I.
067100
067200     IF WS-CUO-IMPORTE (WS-IX-CUO) NOT EQUAL ZERO THEN
067300        PERFORM 3050-GENERAR-UNA-CUOTA-I
067400                              THRU 3050-GENERAR-UNA-CUOTA-F
067500     END-IF.
067600
067700 3010-GENERAR-SI-CORRESPONDE-F. EXIT.
067800
067900
068000*---------------------------------------------------------------
068100 3050-GENERAR-UNA-CUOTA-I.
068200
068300     MOVE WS-CUO-EFEC-INICIO (WS-IX-CUO) TO WS-FECHA-RESULTADO-N
068400
068500     PERFORM 3055-UN-PASO-DE-VENCIMIENTO-I
068600                            THRU 3055-UN-PASO-DE-VENCIMIENTO-F
068700        UNTIL WS-FECHA-RESULTADO-N > WS-CUO-EFEC-FIN (WS-IX-CUO).
068800
068900 3050-GENERAR-UNA-CUOTA-F. EXIT.
069000
069100
069200*---------------------------------------------------------------
069300 3055-UN-PASO-DE-VENCIMIENTO-I.
069400
069500     PERFORM 3060-AGREGAR-DUE-I THRU 3060-AGREGAR-DUE-F
069600
069700     COMPUTE WS-FB-AAAA = WS-FECHA-RESULTADO-N / 10000
069800     COMPUTE WS-FB-MM   =
069900           (WS-FECHA-RESULTADO-N / 100) - (WS-FB-AAAA * 100)
070000     COMPUTE WS-FB-DD   =
070100           WS-FECHA-RESULTADO-N -
070200              ((WS-FECHA-RESULTADO-N / 100) * 100)
070300     MOVE WS-CUO-INTERVALO (WS-IX-CUO) TO WS-MESES-A-SUMAR
070400     PERFORM 3100-SUMAR-MESES-I THRU 3100-SUMAR-MESES-F
070500     COMPUTE WS-FECHA-RESULTADO-N =
070600           WS-FR-AAAA * 10000 + WS-FR-MM * 100 + WS-FR-DD.
070700
070800 3055-UN-PASO-DE-VENCIMIENTO-F. EXIT.
070900
071000
071100*---------------------------------------------------------------
071200*    AGREGA UN VENCIMIENTO A LA TABLA UNION, SIN DUPLICAR
071300*    UN PAR (FECHA, IMPORTE) YA EXISTENTE
071400*---------------------------------------------------------------
071500 3060-AGREGAR-DUE-I.
071600
071700     SET WS-IX-DUE TO 1
071800     SEARCH WS-DUE
071900        AT END
072000           IF WS-DUE-CANT < 150 THEN
072100              ADD 1 TO WS-DUE-CANT
072200              SET WS-IX-DUE TO WS-DUE-CANT
072300              MOVE WS-FECHA-RESULTADO-N TO WS-DUE-FECHA(WS-IX-DUE)
072400              MOVE WS-CUO-IMPORTE (WS-IX-CUO)
072500                                  TO WS-DUE-IMPORTE(WS-IX-DUE)
072600              MOVE 'N'            TO WS-DUE-EMPAREJADO(WS-IX-DUE)
072700           ELSE
072800              DISPLAY '* TABLA DE VENCIMIENTOS LLENA PARA SOCIO '
072900                      WS-SOC-ID-ACTUAL
073000           END-IF
073100        WHEN WS-DUE-FECHA (WS-IX-DUE) EQUAL WS-FECHA-RESULTADO-N
073200         AND WS-DUE-IMPORTE (WS-IX-DUE)
073300                             EQUAL WS-CUO-IMPORTE (WS-IX-CUO)
073400           CONTINUE
073500     END-SEARCH.
073600
073700 3060-AGREGAR-DUE-F. EXIT.
073800
073900
074000*---------------------------------------------------------------
074100*    SUMA (O RESTA, SI WS-MESES-A-SUMAR ES NEGATIVO) MESES A
074200*    WS-FECHA-BASE, DEJANDO EL RESULTADO EN WS-FECHA-RESULTADO,
074300*    CONSERVANDO EL DIA Y RECORTANDO AL ULTIMO DIA DEL MES
074400*    DESTINO CUANDO ES MAS CORTO (REGLA MONTH-STEPPING)
074500*---------------------------------------------------------------
074600 3100-SUMAR-MESES-I.
074700
074800     COMPUTE WS-TOTAL-MESES =
074900           (WS-FB-AAAA * 12) + (WS-FB-MM - 1) + WS-MESES-A-SUMAR
075000
075100     IF WS-TOTAL-MESES >= ZERO THEN
075200        COMPUTE WS-FR-AAAA = WS-TOTAL-MESES / 12
075300        COMPUTE WS-FR-MM   =
075400              WS-TOTAL-MESES - (WS-FR-AAAA * 12) + 1
075500     ELSE
075600        COMPUTE WS-FR-AAAA =
075700              ((WS-TOTAL-MESES + 1) / 12) - 1
075800        COMPUTE WS-FR-MM   =
075900              WS-TOTAL-MESES - (WS-FR-AAAA * 12) + 1
076000     END-IF
076100
076200     MOVE WS-FR-AAAA TO WS-FB-AAAA
076300     MOVE WS-FR-MM   TO WS-FB-MM
076400     PERFORM 3150-ULTIMO-DIA-MES-I THRU 3150-ULTIMO-DIA-MES-F
076500
076600     IF WS-FB-DD > WS-ULTIMO-DIA-MES THEN
076700        MOVE WS-ULTIMO-DIA-MES TO WS-FR-DD
076800     ELSE
076900        MOVE WS-FB-DD TO WS-FR-DD
077000     END-IF.
077100
077200 3100-SUMAR-MESES-F. EXIT.
077300
077400
077500*---------------------------------------------------------------
077600*    DEVUELVE EN WS-ULTIMO-DIA-MES EL ULTIMO DIA DEL MES
077700*    WS-FB-MM/WS-FB-AAAA (CONTEMPLA FEBRERO BISIESTO)
077800*---------------------------------------------------------------
077900 3150-ULTIMO-DIA-MES-I.
078000
078100     SET WS-ANIO-BISIESTO TO FALSE
078200     DIVIDE WS-FB-AAAA BY 400 GIVING WS-BIS-COCIENTE
078300                              REMAINDER WS-BIS-RESTO
078400     IF WS-BIS-RESTO = 0 THEN
078500        SET WS-ANIO-BISIESTO TO TRUE
078600     ELSE
078700        DIVIDE WS-FB-AAAA BY 100 GIVING WS-BIS-COCIENTE
078800                                 REMAINDER WS-BIS-RESTO
078900        IF WS-BIS-RESTO NOT = 0 THEN
079000           DIVIDE WS-FB-AAAA BY 4 GIVING WS-BIS-COCIENTE
079100                                  REMAINDER WS-BIS-RESTO
079200           IF WS-BIS-RESTO = 0 THEN
079300              SET WS-ANIO-BISIESTO TO TRUE
079400           END-IF
079500        END-IF
079600     END-IF
079700
079800     EVALUATE WS-FB-MM
079900        WHEN 01 WHEN 03 WHEN 05 WHEN 07
080000        WHEN 08 WHEN 10 WHEN 12
080100           MOVE 31 TO WS-ULTIMO-DIA-MES
080200        WHEN 04 WHEN 06 WHEN 09 WHEN 11
080300           MOVE 30 TO WS-ULTIMO-DIA-MES
080400        WHEN 02
080500           IF WS-ANIO-BISIESTO THEN
080600              MOVE 29 TO WS-ULTIMO-DIA-MES
080700           ELSE
080800              MOVE 28 TO WS-ULTIMO-DIA-MES
080900           END-IF
081000        WHEN OTHER
081100           MOVE 31 TO WS-ULTIMO-DIA-MES
081200     END-EVALUATE.
081300
081400 3150-ULTIMO-DIA-MES-F. EXIT.
081500
081600
081700*---------------------------------------------------------------
081800*    UNIDAD LIABILITY-RECON: CLASIFICA LOS ASIENTOS CANDIDATOS,
081900*    REVERSA LOS INCORRECTOS Y LOS FUERA DE RANGO, Y CONTABILIZA
082000*    LOS VENCIMIENTOS QUE FALTAN
082100*---------------------------------------------------------------
082200 4000-CONCILIAR-I.
082300
082400     PERFORM 4100-CLASIFICAR-ASIENTOS-I
082500                                 THRU 4100-CLASIFICAR-ASIENTOS-F
082600     PERFORM 4200-MARCAR-INCORRECTAS-I
082700                                 THRU 4200-MARCAR-INCORRECTAS-F
082800     PERFORM 4300-MARCAR-EXTRANAS-I
082900                                 THRU 4300-MARCAR-EXTRANAS-F
083000     PERFORM 4400-GENERAR-FALTANTES-I
083100                                 THRU 4400-GENERAR-FALTANTES-F.
083200
083300 4000-CONCILIAR-F. EXIT.
083400
083500
083600*---------------------------------------------------------------
083700*    UN ASIENTO ES CANDIDATO A LIABILITY (COBRO DE CUOTA) SI
083800*    ES CREDITO A FEES, NO REVERSADO Y SU FECHA ES POSTERIOR
083900*    (O IGUAL) AL INICIO CONTABLE.  SE CLASIFICA 'R' SI CAE
084000*    DENTRO DE ALGUN PERIODO DE CUOTA, 'F' SI NO CAE EN NINGUNO
084100*---------------------------------------------------------------
084200 4100-CLASIFICAR-ASIENTOS-I.
084300
084400     PERFORM 4110-CLASIFICAR-UN-ASIENTO-I
084500                        THRU 4110-CLASIFICAR-UN-ASIENTO-F
084600        VARYING WS-IX-ASI FROM 1 BY 1
084700               UNTIL WS-IX-ASI > WS-ASI-CANT.
084800
084900 4100-CLASIFICAR-ASIENTOS-F. EXIT.
085000
085100
085200*---------------------------------------------------------------
085300 4110-CLASIFICAR-UN-ASIENTO-I.
085400
085500     IF WS-ASI-LADO (WS-IX-ASI) EQUAL 'C'
085600        AND WS-ASI-CUENTA (WS-IX-ASI) EQUAL 'FEES'
085700        AND WS-ASI-REVERSADO (WS-IX-ASI) EQUAL 'N'
085800        AND (CFG-INICIO-CONTABLE EQUAL ZERO
085900             OR WS-ASI-FECHA (WS-IX-ASI) >=
086000                                   CFG-INICIO-CONTABLE) THEN
086100        PERFORM 4150-EN-ALGUN-RANGO-I THRU 4150-EN-ALGUN-RANGO-F
086200        IF WS-ASI-CLASE (WS-IX-ASI) NOT EQUAL 'R' THEN
086300           MOVE 'F' TO WS-ASI-CLASE (WS-IX-ASI)
086400        END-IF
086500     END-IF.
086600
086700 4110-CLASIFICAR-UN-ASIENTO-F. EXIT.
086800
086900
087000*---------------------------------------------------------------
087100 4150-EN-ALGUN-RANGO-I.
087200
087300     MOVE 'F' TO WS-ASI-CLASE (WS-IX-ASI)
087400     PERFORM 4160-PROBAR-UN-PERIODO-I
087500                        THRU 4160-PROBAR-UN-PERIODO-F
087600        VARYING WS-IX-CUO FROM 1 BY 1
087700               UNTIL WS-IX-CUO > WS-CUO-CANT.
087800
087900 4150-EN-ALGUN-RANGO-F. EXIT.
088000
088100
088200*---------------------------------------------------------------
088300 4160-PROBAR-UN-PERIODO-I.
088400
088500     IF WS-ASI-FECHA (WS-IX-ASI) >=
088600                           WS-CUO-EFEC-INICIO (WS-IX-CUO)
088700        AND WS-ASI-FECHA (WS-IX-ASI) <=
088800                           WS-CUO-EFEC-FIN (WS-IX-CUO) THEN
088900        MOVE 'R' TO WS-ASI-CLASE (WS-IX-ASI)
089000     END-IF.
089100
089200 4160-PROBAR-UN-PERIODO-F. EXIT.
089300
089400
089500*---------------------------------------------------------------
089600*    PASO 3 DE LIABILITY-RECON: LOS CANDIDATOS EN RANGO ('R')
089700*    QUE NO EMPAREJAN CON NINGUN VENCIMIENTO ESPERADO SON
089800*    INCORRECTOS Y SE REVERSAN (JUNTO CON SU CONTRAPARTIDA)
089900*---------------------------------------------------------------
090000 4200-MARCAR-INCORRECTAS-I.
090100
090200     PERFORM 4220-BUSCAR-VENCIMIENTO-I
090300                        THRU 4220-BUSCAR-VENCIMIENTO-F
090400        VARYING WS-IX-ASI FROM 1 BY 1
090500               UNTIL WS-IX-ASI > WS-ASI-CANT.
090600
090700 4200-MARCAR-INCORRECTAS-F. EXIT.
090800
090900
091000*---------------------------------------------------------------
091100 4220-BUSCAR-VENCIMIENTO-I.
091200
091300     IF WS-ASI-CLASE (WS-IX-ASI) EQUAL 'R' THEN
091400        SET WS-IX-DUE TO 1
091500        SEARCH WS-DUE
091600           AT END
091700              PERFORM 4210-REVERSAR-ASIENTO-I
091800                                 THRU 4210-REVERSAR-ASIENTO-F
091900           WHEN WS-DUE-FECHA (WS-IX-DUE)
092000                        EQUAL WS-ASI-FECHA (WS-IX-ASI)
092100            AND WS-DUE-IMPORTE (WS-IX-DUE)
092200                        EQUAL WS-ASI-IMPORTE (WS-IX-ASI)
092300              MOVE 'Y' TO WS-DUE-EMPAREJADO (WS-IX-DUE)
092400        END-SEARCH
092500     END-IF.
092600
092700 4220-BUSCAR-VENCIMIENTO-F. EXIT.
092800
092900
093000*---------------------------------------------------------------
093100*    REVERSA EL ASIENTO WS-IX-ASI Y SU CONTRAPARTIDA (MISMA
093200*    FECHA, MISMO IMPORTE, EL OTRO LADO DEL DOBLE ASIENTO)
093300*---------------------------------------------------------------
093400 4210-REVERSAR-ASIENTO-I.
093500
093600     MOVE 'Y' TO WS-ASI-REVERSADO (WS-IX-ASI)
093700     ADD 1 TO WS-CUOTAS-REV-CANT
093800
093810     MOVE 'N' TO WS-CONTRAPARTIDA-HALLADA
093900     PERFORM 4215-REVERSAR-CONTRAPARTIDA-I
094000                        THRU 4215-REVERSAR-CONTRAPARTIDA-F
094100        VARYING WS-IX-CUO FROM 1 BY 1
094200               UNTIL WS-IX-CUO > WS-ASI-CANT
094210                  OR WS-YA-HALLADA.
094300
094400 4210-REVERSAR-ASIENTO-F. EXIT.
094500
094600
094700*---------------------------------------------------------------
094710*    14/09/2009 LQP TCKT AS-0356 - CORTA APENAS ENCUENTRA LA
094720*    CONTRAPARTIDA VERDADERA: SIN EL HALLAZGO NO PODIA
094730*    DISTINGUIR DOS ASIENTOS DE OTROS SOCIOS/CUENTAS QUE
094740*    COINCIDIERAN EN FECHA E IMPORTE Y REVERSABA DE MAS
094800 4215-REVERSAR-CONTRAPARTIDA-I.
094900
095000     IF WS-IX-CUO NOT EQUAL WS-IX-ASI
095100        AND WS-ASI-FECHA (WS-IX-CUO)
095200                    EQUAL WS-ASI-FECHA (WS-IX-ASI)
095300        AND WS-ASI-IMPORTE (WS-IX-CUO)
095400                    EQUAL WS-ASI-IMPORTE (WS-IX-ASI)
095500        AND WS-ASI-LADO (WS-IX-CUO) NOT EQUAL
095600                    WS-ASI-LADO (WS-IX-ASI)
095700        AND WS-ASI-REVERSADO (WS-IX-CUO) EQUAL 'N' THEN
095800        MOVE 'Y' TO WS-ASI-REVERSADO (WS-IX-CUO)
095810        MOVE 'Y' TO WS-CONTRAPARTIDA-HALLADA
095900     END-IF.
096000
096100 4215-REVERSAR-CONTRAPARTIDA-F. EXIT.
096200
096300
096400*---------------------------------------------------------------
096500*    PASO 5 DE LIABILITY-RECON: LOS CANDIDATOS FUERA DE TODO
096600*    PERIODO DE CUOTA ('F') SON EXTRANOS Y SE REVERSAN
096700*---------------------------------------------------------------
096800 4300-MARCAR-EXTRANAS-I.
096900
097000     PERFORM 4310-REVERSAR-SI-EXTRANO-I
097100                        THRU 4310-REVERSAR-SI-EXTRANO-F
097200        VARYING WS-IX-ASI FROM 1 BY 1
097300               UNTIL WS-IX-ASI > WS-ASI-CANT.
097400
097500 4300-MARCAR-EXTRANAS-F. EXIT.
097600
097700
097800*---------------------------------------------------------------
097900 4310-REVERSAR-SI-EXTRANO-I.
098000
098100     IF WS-ASI-CLASE (WS-IX-ASI) EQUAL 'F' THEN
098200        PERFORM 4210-REVERSAR-ASIENTO-I
098300                                 THRU 4210-REVERSAR-ASIENTO-F
098400     END-IF.
098500
098600 4310-REVERSAR-SI-EXTRANO-F. EXIT.
098700
098800
098900*---------------------------------------------------------------
099000*    PASO 4 DE LIABILITY-RECON: LOS VENCIMIENTOS ESPERADOS SIN
099100*    EMPAREJAR SE CONTABILIZAN COMO UN ASIENTO BALANCEADO:
099200*    CREDITO A FEES Y DEBITO A RECV EN LA MISMA FECHA
099300*---------------------------------------------------------------
099400 4400-GENERAR-FALTANTES-I.
099500
099600     PERFORM 4420-GENERAR-SI-FALTA-I
099700                        THRU 4420-GENERAR-SI-FALTA-F
099800        VARYING WS-IX-DUE FROM 1 BY 1
099900               UNTIL WS-IX-DUE > WS-DUE-CANT.
100000
100100 4400-GENERAR-FALTANTES-F. EXIT.
100200
100300
100400*---------------------------------------------------------------
100500 4420-GENERAR-SI-FALTA-I.
100600
100700     IF WS-DUE-EMPAREJADO (WS-IX-DUE) NOT EQUAL 'Y' THEN
100800        PERFORM 4410-CONTABILIZAR-DUE-I
100900                               THRU 4410-CONTABILIZAR-DUE-F
101000     END-IF.
101100
101200 4420-GENERAR-SI-FALTA-F. EXIT.
101300
101400
101500*---------------------------------------------------------------
101600 4410-CONTABILIZAR-DUE-I.
101700
101800     IF WS-ASI-CANT < 298 THEN
101900        ADD 1 TO WS-ASI-CANT
102000        SET WS-IX-ASI TO WS-ASI-CANT
102100        MOVE WS-DUE-FECHA (WS-IX-DUE)   TO WS-ASI-FECHA (WS-IX-ASI)
102200        MOVE 'C'                        TO WS-ASI-LADO (WS-IX-ASI)
102300        MOVE 'FEES'                     TO WS-ASI-CUENTA(WS-IX-ASI)
102400        MOVE WS-DUE-IMPORTE (WS-IX-DUE) TO WS-ASI-IMPORTE(WS-IX-ASI)
102500        MOVE 'N'                        TO WS-ASI-REVERSADO(WS-IX-ASI)
102600        MOVE SPACE                      TO WS-ASI-CLASE (WS-IX-ASI)
102700
102800        ADD 1 TO WS-ASI-CANT
102900        SET WS-IX-ASI TO WS-ASI-CANT
103000        MOVE WS-DUE-FECHA (WS-IX-DUE)   TO WS-ASI-FECHA (WS-IX-ASI)
103100        MOVE 'D'                        TO WS-ASI-LADO (WS-IX-ASI)
103200        MOVE 'RECV'                     TO WS-ASI-CUENTA(WS-IX-ASI)
103300        MOVE WS-DUE-IMPORTE (WS-IX-DUE) TO WS-ASI-IMPORTE(WS-IX-ASI)
103400        MOVE 'N'                        TO WS-ASI-REVERSADO(WS-IX-ASI)
103500        MOVE SPACE                      TO WS-ASI-CLASE (WS-IX-ASI)
103600
103700        ADD 1 TO WS-CUOTAS-ALTA-CANT
103800     ELSE
103900        DISPLAY '* TABLA DE ASIENTOS LLENA (FALTANTES) SOCIO '
104000                WS-SOC-ID-ACTUAL
104100     END-IF.
104200
104300 4410-CONTABILIZAR-DUE-F. EXIT.
104400
104500
104600*---------------------------------------------------------------
104700*    ORDENA LA TABLA DE ASIENTOS DEL SOCIO ASCENDENTE POR
104800*    FECHA DE VALOR ANTES DE GRABAR (BURBUJA - TABLA CHICA)
104900*---------------------------------------------------------------
105000 4800-ORDENAR-ASIENTOS-I.
105100
105200     PERFORM 4820-PASADA-DE-BURBUJA-I
105300                        THRU 4820-PASADA-DE-BURBUJA-F
105400        VARYING WS-IX-ASI FROM 1 BY 1
105500          UNTIL WS-IX-ASI NOT < WS-ASI-CANT.
105600
105700 4800-ORDENAR-ASIENTOS-F. EXIT.
105800
105900
106000*---------------------------------------------------------------
106100 4820-PASADA-DE-BURBUJA-I.
106200
106300     PERFORM 4830-COMPARAR-Y-CANJEAR-I
106400                        THRU 4830-COMPARAR-Y-CANJEAR-F
106500        VARYING WS-IX-CUO FROM 1 BY 1
106600             UNTIL WS-IX-CUO NOT < (WS-ASI-CANT - WS-IX-ASI + 1).
106700
106800 4820-PASADA-DE-BURBUJA-F. EXIT.
106900
107000
107100*---------------------------------------------------------------
107200 4830-COMPARAR-Y-CANJEAR-I.
107300
107400     IF WS-ASI-FECHA (WS-IX-CUO) >
107500                           WS-ASI-FECHA (WS-IX-CUO + 1) THEN
107600        PERFORM 4850-INTERCAMBIAR-ASIENTOS-I
107700                        THRU 4850-INTERCAMBIAR-ASIENTOS-F
107800     END-IF.
107900
108000 4830-COMPARAR-Y-CANJEAR-F. EXIT.
108100
108200
108300*---------------------------------------------------------------
108400 4850-INTERCAMBIAR-ASIENTOS-I.
108500
108600     MOVE WS-ASI (WS-IX-CUO)     TO WS-REG-ASIENTO
108700     MOVE WS-ASI (WS-IX-CUO + 1) TO WS-ASI (WS-IX-CUO)
108800     MOVE WS-REG-ASIENTO         TO WS-ASI (WS-IX-CUO + 1).
108900
109000 4850-INTERCAMBIAR-ASIENTOS-F. EXIT.
109100
109200
109300*---------------------------------------------------------------
109400*    GRABA EN ASISAL TODOS LOS ASIENTOS DEL SOCIO EN CURSO,
109500*    YA CONCILIADOS (O TAL CUAL VINIERON SI ES UN EXTERNAL)
109600*---------------------------------------------------------------
109700 4900-GRABAR-ASIENTOS-I.
109800
109900     PERFORM 4910-GRABAR-UN-ASIENTO-I
110000                        THRU 4910-GRABAR-UN-ASIENTO-F
110100        VARYING WS-IX-ASI FROM 1 BY 1
110200               UNTIL WS-IX-ASI > WS-ASI-CANT.
110300
110400 4900-GRABAR-ASIENTOS-F. EXIT.
110500
110600
110700*---------------------------------------------------------------
110800 4910-GRABAR-UN-ASIENTO-I.
110900
111000     MOVE WS-SOC-ID-ACTUAL        TO ASI-SOCIO-ID
111100     MOVE WS-ASI-FECHA (WS-IX-ASI)   TO ASI-FECHA-VALOR
111200     MOVE WS-ASI-LADO (WS-IX-ASI)    TO ASI-LADO
111300     MOVE WS-ASI-CUENTA (WS-IX-ASI)  TO ASI-CUENTA
111400     MOVE WS-ASI-IMPORTE (WS-IX-ASI) TO ASI-IMPORTE
111500     MOVE WS-ASI-REVERSADO (WS-IX-ASI) TO ASI-REVERSADO
111600     WRITE REG-ASISAL FROM WS-REG-ASIENTO
111700     IF FS-ASISAL NOT EQUAL '00' THEN
111800        DISPLAY '* ERROR EN GRABAR ASISAL = ' FS-ASISAL
111900        MOVE 9999 TO RETURN-CODE
112000     END-IF.
112100
112200 4910-GRABAR-UN-ASIENTO-F. EXIT.
112300
112400
112500*---------------------------------------------------------------
112600*    GRABA EN SOCEXT EL EXTRACTO DEL SOCIO PARA PROGM51A
112700*---------------------------------------------------------------
112800 4950-GRABAR-EXTRACTO-I.
112900
113000     MOVE WS-SOC-ID-ACTUAL   TO SXT-SOCIO-ID
113100     MOVE SOC-NUMERO         TO SXT-NUMERO
113200     MOVE SOC-NOMBRE-DIRECTO TO SXT-NOMBRE-DIRECTO
113300     MOVE SOC-NOMBRE-ORDEN   TO SXT-NOMBRE-ORDEN
113400
113500     WRITE REG-SOCEXT FROM WS-REG-SOCEXT
113600     IF FS-SOCEXT NOT EQUAL '00' THEN
113700        DISPLAY '* ERROR EN GRABAR SOCEXT = ' FS-SOCEXT
113800        MOVE 9999 TO RETURN-CODE
113900     END-IF.
114000
114100 4950-GRABAR-EXTRACTO-F. EXIT.
114200
114300
114400*---------------------------------------------------------------
114500 9999-FINAL-I.
114600
114700     COMPUTE WS-NUMERO-MAX = WS-NUMERO-MAX + 1
114800
114900     MOVE WS-SOCIOS-CANT      TO CTL-SOCIOS-CANT
115000     MOVE WS-CUOTAS-ALTA-CANT TO CTL-CUOTAS-ALTA-CANT
115100     MOVE WS-CUOTAS-REV-CANT  TO CTL-CUOTAS-REV-CANT
115200     WRITE REG-CTLTOT FROM WS-REG-CTLTOT
115300     IF FS-CTLTOT NOT EQUAL '00' THEN
115400        DISPLAY '* ERROR EN GRABAR CTLTOT = ' FS-CTLTOT
115500        MOVE 9999 TO RETURN-CODE
115600     END-IF
115700
115800     CLOSE SOCIOS CUOTAS ASIENTOS CONFIG ASISAL SOCEXT CTLTOT
115900
116000     MOVE WS-NUMERO-MAX  TO WS-NUMERO-PRINT
116100     DISPLAY '=============================================='
116200     DISPLAY 'PROGM50A - CONCILIACION DE CUOTAS TERMINADA'
116300     MOVE WS-SOCIOS-CANT TO WS-CANT-PRINT
116400     DISPLAY 'SOCIOS PROCESADOS......: ' WS-CANT-PRINT
116500     MOVE WS-CUOTAS-ALTA-CANT TO WS-CANT-PRINT
116600     DISPLAY 'CUOTAS CONTABILIZADAS..: ' WS-CANT-PRINT
116700     MOVE WS-CUOTAS-REV-CANT TO WS-CANT-PRINT
116800     DISPLAY 'ASIENTOS REVERSADOS....: ' WS-CANT-PRINT
116900     DISPLAY 'PROXIMO NUMERO DE SOCIO: ' WS-NUMERO-PRINT.
117000
117100 9999-FINAL-F. EXIT.
