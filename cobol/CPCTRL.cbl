000100**************************************************************
000200*    COPY CPCTRL.                                             *
000300*    LAYOUT ARCHIVO DE CONTROL DE CORRIDA DE CUOTAS           *
000400*    GENERADO POR PROGM50A - CONSUMIDO POR PROGM51A           *
000500*    KC02788.ASOC9999.TRABAJO.CTLTOT                          *
000600*    LARGO 20 BYTES - UN UNICO REGISTRO POR CORRIDA           *
000700*------------------------------------------------------------ *
000800*    HISTORIA:                                                *
000900*    04/06/1997 HBM  ALTA DEL LAYOUT (TOTALES DE CONTROL)     *
001000**************************************************************
001100 01  CTL-REGISTRO-CONTROL.
001200*        POSICION RELATIVA (01:05) SOCIOS PROCESADOS
001300     03  CTL-SOCIOS-CANT         PIC 9(05)    VALUE ZEROS.
001400*        POSICION RELATIVA (06:05) CUOTAS DADAS DE ALTA
001500     03  CTL-CUOTAS-ALTA-CANT    PIC 9(05)    VALUE ZEROS.
001600*        POSICION RELATIVA (11:05) CUOTAS REVERSADAS
001700     03  CTL-CUOTAS-REV-CANT     PIC 9(05)    VALUE ZEROS.
001800*        POSICION RELATIVA (16:05) USO FUTURO
001900     03  FILLER                  PIC X(05)    VALUE SPACES.
